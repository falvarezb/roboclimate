000100******************************************************************
000200* Copybook       :: RBCCTYC
000300* Letzte Aenderung :: 1991-06-03
000400* Letzte Version   :: C.00.00
000500* Kurzbeschreibung :: Feste Stadtliste (10 Staedte) und feste
000600*                     Liste der 5 Wettergroessen, wie sie
000700*                     RBCDRV0O in dieser Reihenfolge abarbeitet.
000800*
000900* Aenderungen (Version und Datum bei Aenderung nachtragen)
001000*----------------------------------------------------------------*
001100* Vers.  | Datum      | von | Kommentar                          *
001200*--------|------------|-----|------------------------------------*
001300* C.00.00| 1991-06-03 | ors | Neuerstellung fuer ROBOCLIMATE      *
001400*----------------------------------------------------------------*
001500******************************************************************
001600*        Stadtliste, Verarbeitungsreihenfolge ist die Reihenfolge
001700*        dieser Tabelle - NICHT alphabetisch sortieren.
001800 01  RBC-CITY-LITERALS.
001900     05  FILLER  PIC X(10) VALUE "LONDON    ".
002000     05  FILLER  PIC X(10) VALUE "MADRID    ".
002100     05  FILLER  PIC X(10) VALUE "SAOPAULO  ".
002200     05  FILLER  PIC X(10) VALUE "SYDNEY    ".
002300     05  FILLER  PIC X(10) VALUE "NEWYORK   ".
002400     05  FILLER  PIC X(10) VALUE "MOSCOW    ".
002500     05  FILLER  PIC X(10) VALUE "TOKYO     ".
002600     05  FILLER  PIC X(10) VALUE "NAIROBI   ".
002700     05  FILLER  PIC X(10) VALUE "ASUNCION  ".
002800     05  FILLER  PIC X(10) VALUE "LAGOS     ".
002900 01  RBC-CITY-TABLE REDEFINES RBC-CITY-LITERALS.
003000     05  RBC-CITY-ROW    OCCURS 10 TIMES
003100                          INDEXED BY RBC-CITY-IDX.
003200         10  RBC-CITY-CODE       PIC X(10).
003300 01  RBC-CITY-COUNT              PIC 9(02) COMP VALUE 10.
003400*
003500*        Wettergroessen, Verarbeitungsreihenfolge ist die
003600*        Reihenfolge dieser Tabelle.
003700 01  RBC-VARBL-LITERALS.
003800     05  FILLER  PIC X(10) VALUE "TEMP      ".
003900     05  FILLER  PIC X(10) VALUE "PRESSURE  ".
004000     05  FILLER  PIC X(10) VALUE "HUMIDITY  ".
004100     05  FILLER  PIC X(10) VALUE "WIND_SPEED".
004200     05  FILLER  PIC X(10) VALUE "WIND_DEG  ".
004300 01  RBC-VARBL-TABLE REDEFINES RBC-VARBL-LITERALS.
004400     05  RBC-VARBL-ROW   OCCURS 5 TIMES
004500                          INDEXED BY RBC-VARBL-IDX.
004600         10  RBC-VARBL-CODE      PIC X(10).
004700*            1=Temperature 2=Pressure 3=Humidity
004800*            4=Wind-Speed  5=Wind-Deg (Feldauswahl DataTransformer)
004900 01  RBC-VARBL-COUNT             PIC 9(02) COMP VALUE 5.
