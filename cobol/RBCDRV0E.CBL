000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =RBCLIB
000500?NOLMAP, SYMBOLS, INSPECT
000600?SAVE ALL
000700?SAVEABEND
000800?LINES 66
000900?CHECK 3
001000
001100 IDENTIFICATION DIVISION.
001200
001300 PROGRAM-ID.    RBCDRV0O.
001400 AUTHOR.        O RUEGG-STEINER.
001500 INSTALLATION.  METEODATA AG, ZUERICH.
001600 DATE-WRITTEN.  1991-06-18.
001700 DATE-COMPILED.
001800 SECURITY.      NUR FUER INTERNEN GEBRAUCH - BATCH ROBOCLIMATE.
001900
002000******************************************************************
002100* Letzte Aenderung :: 2001-03-14
002200* Letzte Version   :: C.03.00
002300* Kurzbeschreibung :: Hauptprogramm/Treiber der ROBOCLIMATE-
002400*                     Nachtstrecke. Haelt alle Arbeitstabellen
002500*                     der Strecke im eigenen Working-Storage und
002600*                     reicht sie bei jedem CALL an RBCWIO0M,
002700*                     RBCDTR0M und RBCMET0M weiter, damit der
002800*                     Zustand ueber mehrere Modulaufrufe hinweg
002900*                     erhalten bleibt.
003000* Auftrag          :: RBC-0001
003100*
003200* Aenderungen (Version und Datum bei Aenderung nachtragen)
003300*----------------------------------------------------------------*
003400* Vers.  | Datum      | von | Kommentar                          *
003500*--------|------------|-----|------------------------------------*
003600* C.00.00| 1991-06-18 | ors | Neuerstellung fuer ROBOCLIMATE      *
003700*        |            |     | (10 Staedte fest verdrahtet)       *
003800* C.01.00| 1992-01-20 | kl  | Fehlerbehandlung je Stadt: eine     *
003900*        |            |     | Stadt mit defekter/fehlender Datei *
004000*        |            |     | wird uebersprungen statt die ganze *
004100*        |            |     | Strecke abzubrechen (Auftrag       *
004200*        |            |     | RBC-0003)                          *
004300* C.02.00| 1998-11-09 | ahs | Y2K-Anpassungen in den gerufenen     RBC0007
004400*        |            |     | Modulen nachgezogen, keine eigene  *
004500*        |            |     | Aenderung des Treibers noetig      *
004600*        |            |     | (Auftrag RBC-0007)                 *
004700* C.03.00| 2001-03-14 | LOR | Abschlussstatistik (Anzahl Staedte   RBC0012
004800*        |            |     | OK/uebersprungen) am Ende ergaenzt *
004900*        |            |     | (Auftrag RBC-0012)                 *
005000*----------------------------------------------------------------*
005100******************************************************************
005200*
005300* Programmbeschreibung
005400* --------------------
005500* Fuer jede der 10 Staedte (feste Reihenfolge, RBCCTYC):
005600*   - IST-Werte und Prognosen einlesen (RBCWIO0M "RA"/"RF");
005700*     schlaegt eine der beiden Dateien fehl, wird die Stadt
005800*     uebersprungen, die Strecke laeuft mit der naechsten Stadt
005900*     weiter (Regel: Fehler je Stadt, nicht je Lauf).
006000*   - Prognosen nach Zieltag DT gruppieren (RBCDTR0M "GR").
006100*   - fuer jede der 5 Wettergroessen (feste Reihenfolge, RBCCTYC):
006200*     verknuepfen (RBCDTR0M "JN"), join-Datei schreiben (RBCWIO0M
006300*     "WJ"), Kennzahlen berechnen (RBCMET0M "CM"), metrics-Datei
006400*     schreiben (RBCWIO0M "WM").
006500*
006600* Warum ein einziger Treiber und drei Module statt einem grossen
006700* Programm: die drei Rechenschritte (I/O, Gruppierung/Verknuepfung,
006800* Kennzahlen) werden je fuer sich unabhaengig gewartet und koennen
006900* bei Bedarf in andere Strecken eingebunden werden (z.B. RBCMET0M
007000* fuer eine spaetere Ad-hoc-Auswertung ausserhalb der Nachtstrecke).
007100* Der Treiber selbst enthaelt keine fachliche Rechenlogik, nur die
007200* Reihenfolge und die Fehlerbehandlung je Stadt.
007300*
007400* Warum die Tabellen hier und nicht in den Modulen liegen: ein
007500* Modul wird pro Kommando neu betreten (CALL/EXIT PROGRAM je
007600* Aufruf), haette also bei jedem Aufruf leere Tabellen, wenn es sie
007700* selbst deklarieren wuerde. Der Treiber lebt ueber den ganzen
007800* Nachtlauf hinweg und gibt die Tabellen per LINKAGE weiter, damit
007900* z.B. die von RBCWIO0M/"RA" gelesenen IST-Werte beim spaeteren
008000* RBCDTR0M/"JN" noch vorhanden sind.
008100*
008200******************************************************************
008300
008400 ENVIRONMENT DIVISION.
008500 CONFIGURATION SECTION.
008600 SPECIAL-NAMES.
008700*    SWITCH-15 ist der klassische Bedienerschalter am Prozessor;
008800*    ist er gesetzt, zeigt das Programm nur seine Versionszeile an
008900*    und beendet sich, ohne die Nachtstrecke zu starten (nuetzlich,
009000*    um nach einem Recompile schnell zu pruefen, welcher Stand auf
009100*    dem System liegt).
009200     SWITCH-15 IS ANZEIGE-VERSION
009300         ON STATUS IS SHOW-VERSION.
009400
009500 DATA DIVISION.
009600 WORKING-STORAGE SECTION.
009700*--------------------------------------------------------------------*
009800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009900*--------------------------------------------------------------------*
010000 01          COMP-FELDER.
010100*    Abschlussstatistik ueber alle 10 Staedte, siehe B090-ENDE.
010200     05      C4-STAEDTE-OK       PIC S9(04) COMP VALUE ZERO.
010300     05      C4-STAEDTE-FEHLER   PIC S9(04) COMP VALUE ZERO.
010400
010500*--------------------------------------------------------------------*
010600* Display-Felder: Praefix D
010700*--------------------------------------------------------------------*
010800 01          DISPLAY-FELDER.
010900*    editiertes Feld fuer die Abschlussstatistik (DISPLAY-Ausgabe)
011000     05      D-STAT4             PIC ZZZ9.
011100
011200*--------------------------------------------------------------------*
011300* Felder mit konstantem Inhalt: Praefix K
011400*--------------------------------------------------------------------*
011500 01          KONSTANTE-FELDER.
011600     05      K-MODUL             PIC X(08) VALUE "RBCDRV0O".
011700     05      K-VERSION-DATUM     PIC X(10) VALUE "2001-03-14".
011800
011900*----------------------------------------------------------------*
012000* Conditional-Felder
012100*----------------------------------------------------------------*
012200 01          SCHALTER.
012300     05      PRG-STATUS          PIC 9       VALUE ZERO.
012400         88  PRG-OK                          VALUE ZERO.
012500         88  PRG-ABBRUCH                     VALUE 2.
012600*        STADT-STATUS wird je Stadt in B110-STADT-VERARBEITUNG neu
012700*        gesetzt; STADT-FEHLER blendet fuer die laufende Stadt die
012800*        Gruppierung und die Wettergroessen-Pipeline aus (Regel:
012900*        eine defekte Stadt darf die anderen 9 nicht verhindern).
013000     05      STADT-STATUS        PIC X(01)   VALUE "J".
013100         88  STADT-OK                        VALUE "J".
013200         88  STADT-FEHLER                    VALUE "N".
013300
013400*--------------------------------------------------------------------*
013500* Feste Stadt-/Wettergroessenlisten, Verarbeitungsreihenfolge
013600*--------------------------------------------------------------------*
013700     COPY    RBCCTYC.
013800
013900*--------------------------------------------------------------------*
014000* Arbeitstabellen der Strecke - bleiben hier zu Hause, werden bei
014100* jedem CALL an die Module weitergegeben (siehe Programmkopf).
014200* RBC-ACTUAL-TABLE/RBC-FORECAST-TABLE nutzen dieselbe Satzform wie
014300* RBCWEAC (COPY REPLACING auf zwei verschiedene Namensraeume), damit
014400* IST- und Prognosewerte in getrennten Tabellen gehalten werden
014500* koennen, ohne die Feldbeschreibung zweimal pflegen zu muessen.
014600*--------------------------------------------------------------------*
014700     COPY    RBCWEAC REPLACING ==RBC-WEA==      BY ==RBC-ACT==
014800                                ==RBC-WEATHER==  BY ==RBC-ACTUAL==.
014900     COPY    RBCWEAC REPLACING ==RBC-WEA==      BY ==RBC-FCT==
015000                                ==RBC-WEATHER==  BY ==RBC-FORECAST==.
015100     COPY    RBCJOIC.
015200     COPY    RBCMETC.
015300     COPY    RBCGRPC.
015400
015500*-->    Uebergabe an die Module (bleibt hier stehen, kein
015600*-->    Hauptprogramm ueber RBCDRV0O). LINK-CMD steuert je Modul,
015700*-->    welches Kommando ausgefuehrt wird (RA/RF/WJ/WM in RBCWIO0M,
015800*-->    GR/JN in RBCDTR0M, CM in RBCMET0M); LINK-RC = 9999 zeigt
015900*-->    einen Abbruch des zuletzt gerufenen Kommandos an.
016000 01     LINK-REC.
016100     05  LINK-HDR.
016200         10 LINK-CMD             PIC X(02).
016300         10 LINK-RC              PIC S9(04) COMP.
016400     05  LINK-DATA.
016500         10 LINK-CITY            PIC X(10).
016600         10 LINK-VARBL           PIC X(10).
016700
016800 PROCEDURE DIVISION.
016900******************************************************************
017000* Steuerungs-Section
017100* -----------------
017200* Ruft der Reihe nach Vorlauf, Verarbeitung und Nachlauf. Bei
017300* gesetztem Anzeigeschalter wird nur die Versionszeile ausgegeben
017400* und sofort beendet (siehe SPECIAL-NAMES oben).
017500******************************************************************
017600 A100-STEUERUNG SECTION.
017700 A100-00.
017800     IF  SHOW-VERSION
017900         DISPLAY K-MODUL " VOM: " K-VERSION-DATUM
018000         STOP RUN
018100     END-IF
018200
018300     PERFORM B000-VORLAUF
018400     PERFORM B100-VERARBEITUNG
018500     PERFORM B090-ENDE
018600     STOP RUN
018700     .
018800 A100-99.
018900     EXIT.
019000
019100******************************************************************
019200* Vorlauf - Zaehler nullen
019300* Warum ein eigener Vorlauf: falls der Treiber spaeter um eine
019400* Parameterdatei oder eine Bedienereingabe erweitert wird (siehe
019500* aehnliche Treiber im Hause), ist B000-VORLAUF die vorgesehene
019600* Stelle dafuer, ohne A100-STEUERUNG anfassen zu muessen.
019700******************************************************************
019800 B000-VORLAUF SECTION.
019900 B000-00.
020000     MOVE ZERO TO C4-STAEDTE-OK C4-STAEDTE-FEHLER
020100     SET PRG-OK TO TRUE
020200     .
020300 B000-99.
020400     EXIT.
020500
020600******************************************************************
020700* B100 - die 10 Staedte in fester Reihenfolge abarbeiten
020800* (BATCH FLOW Schritt 1). Die Reihenfolge selbst kommt aus
020900* RBCCTYC/RBC-CITY-TABLE und wird hier nicht neu festgelegt -
021000* RBCDRV0O durchlaeuft nur den Index.
021100******************************************************************
021200 B100-VERARBEITUNG SECTION.
021300 B100-00.
021400     PERFORM B110-STADT-VERARBEITUNG
021500         VARYING RBC-CITY-IDX FROM 1 BY 1
021600         UNTIL RBC-CITY-IDX > RBC-CITY-COUNT
021700     .
021800 B100-99.
021900     EXIT.
022000
022100******************************************************************
022200* B110 - eine Stadt verarbeiten: IST-/Prognosewerte lesen,
022300* gruppieren, dann die 5-Wettergroessen-Pipeline. Schlaegt das
022400* Lesen fehl, wird die Stadt uebersprungen (Schritt 2e).
022500* STADT-STATUS wird bei jedem Eintritt neu auf "J" gesetzt, damit
022600* eine fehlgeschlagene Vorstadt die naechste nicht mit anzieht.
022700******************************************************************
022800 B110-STADT-VERARBEITUNG SECTION.
022900 B110-00.
023000     SET STADT-OK TO TRUE
023100     MOVE RBC-CITY-CODE (RBC-CITY-IDX) TO LINK-CITY
023200
023300     PERFORM C100-READ-CITY-FILES
023400
023500*    nur bei erfolgreichem Einlesen weiterrechnen (Regel: eine
023600*    Stadt mit defekter Datei liefert fuer diese Stadt gar keine
023700*    Ausgabedateien, aber die Strecke laeuft weiter)
023800     IF STADT-OK
023900         ADD 1 TO C4-STAEDTE-OK
024000         PERFORM C120-GROUP-FORECASTS
024100         PERFORM B200-VARIABLE-PIPELINE
024200             VARYING RBC-VARBL-IDX FROM 1 BY 1
024300             UNTIL RBC-VARBL-IDX > RBC-VARBL-COUNT
024400     ELSE
024500         ADD 1 TO C4-STAEDTE-FEHLER
024600     END-IF
024700     .
024800 B110-99.
024900     EXIT.
025000
025100******************************************************************
025200* C100 - IST-Werte und Prognosen der Stadt einlesen (RBCWIO0M
025300* Kommandos RA/RF). LINK-RC = 9999 aus einem der beiden Aufrufe
025400* setzt STADT-FEHLER; die Stadt wird dann in B110 uebersprungen.
025500* Die Reihenfolge RA vor RF ist bewusst: ohne IST-Werte lohnt sich
025600* das Lesen der Prognosedatei ohnehin nicht mehr.
025700******************************************************************
025800 C100-READ-CITY-FILES SECTION.
025900 C100-00.
026000*    IST-Werte lesen; fuellt RBC-ACTUAL-TABLE/RBC-ACT-ROW-COUNT
026100     MOVE "RA" TO LINK-CMD
026200     CALL "RBCWIO0M" USING LINK-REC,
026300             RBC-ACTUAL-TABLE,   RBC-ACT-ROW-COUNT,
026400             RBC-FORECAST-TABLE, RBC-FCT-ROW-COUNT,
026500             RBC-JOINED-TABLE,   RBC-JOI-ROW-COUNT,
026600             RBC-METRICS-TABLE
026700     IF LINK-RC = 9999
026800         DISPLAY "RBCDRV0O: WEATHER-DATEI FEHLT/FEHLER - STADT "
026900                 LINK-CITY " UEBERSPRUNGEN"
027000         SET STADT-FEHLER TO TRUE
027100     ELSE
027200*        Prognosen lesen; fuellt RBC-FORECAST-TABLE/RBC-FCT-ROW-COUNT
027300         MOVE "RF" TO LINK-CMD
027400         CALL "RBCWIO0M" USING LINK-REC,
027500                 RBC-ACTUAL-TABLE,   RBC-ACT-ROW-COUNT,
027600                 RBC-FORECAST-TABLE, RBC-FCT-ROW-COUNT,
027700                 RBC-JOINED-TABLE,   RBC-JOI-ROW-COUNT,
027800                 RBC-METRICS-TABLE
027900         IF LINK-RC = 9999
028000             DISPLAY "RBCDRV0O: FORECAST-DATEI FEHLT/FEHLER - "
028100                     "STADT " LINK-CITY " UEBERSPRUNGEN"
028200             SET STADT-FEHLER TO TRUE
028300         END-IF
028400     END-IF
028500     .
028600 C100-99.
028700     EXIT.
028800
028900******************************************************************
029000* C120 - Prognosen der Stadt nach Zieltag DT gruppieren
029100* (RBCDTR0M Kommando GR, Regel 1). Muss nach RA/RF und vor der
029200* Wettergroessen-Pipeline laufen, weil B200-VARIABLE-PIPELINE ueber
029300* die dabei aufgebaute RBC-GROUP-TABLE verknuepft (Kommando JN).
029400******************************************************************
029500 C120-GROUP-FORECASTS SECTION.
029600 C120-00.
029700     MOVE "GR" TO LINK-CMD
029800     CALL "RBCDTR0M" USING LINK-REC,
029900             RBC-ACTUAL-TABLE,   RBC-ACT-ROW-COUNT,
030000             RBC-FORECAST-TABLE, RBC-FCT-ROW-COUNT,
030100             RBC-JOINED-TABLE,   RBC-JOI-ROW-COUNT,
030200             RBC-GROUP-TABLE,    RBC-GRP-ROW-COUNT
030300     .
030400 C120-99.
030500     EXIT.
030600
030700******************************************************************
030800* B200 - die 5 Wettergroessen in fester Reihenfolge (BATCH FLOW
030900* Schritt 2d): verknuepfen, join schreiben, Kennzahlen
031000* berechnen, metrics schreiben. Reihenfolge kommt aus
031100* RBCCTYC/RBC-VARBL-TABLE; wird hier nicht neu festgelegt.
031200* Die vier Kommandos muessen in dieser Reihenfolge laufen, weil
031300* jedes auf dem Ergebnis des vorigen aufbaut (JN fuellt
031400* RBC-JOINED-TABLE, WJ schreibt sie weg, CM liest sie erneut fuer
031500* die Kennzahlen, WM schreibt RBC-METRICS-TABLE weg).
031600******************************************************************
031700 B200-VARIABLE-PIPELINE SECTION.
031800 B200-00.
031900     MOVE RBC-VARBL-CODE (RBC-VARBL-IDX) TO LINK-VARBL
032000
032100*    Schritt 1: IST-Zeilen mit ihrer 5er-Prognosegruppe verknuepfen
032200     MOVE "JN" TO LINK-CMD
032300     CALL "RBCDTR0M" USING LINK-REC,
032400             RBC-ACTUAL-TABLE,   RBC-ACT-ROW-COUNT,
032500             RBC-FORECAST-TABLE, RBC-FCT-ROW-COUNT,
032600             RBC-JOINED-TABLE,   RBC-JOI-ROW-COUNT,
032700             RBC-GROUP-TABLE,    RBC-GRP-ROW-COUNT
032800
032900*    Schritt 2: verknuepfte Zeilen als CSV wegschreiben
033000     MOVE "WJ" TO LINK-CMD
033100     CALL "RBCWIO0M" USING LINK-REC,
033200             RBC-ACTUAL-TABLE,   RBC-ACT-ROW-COUNT,
033300             RBC-FORECAST-TABLE, RBC-FCT-ROW-COUNT,
033400             RBC-JOINED-TABLE,   RBC-JOI-ROW-COUNT,
033500             RBC-METRICS-TABLE
033600
033700*    Schritt 3: MAE/RMSE/MEDAE je Vorlaufzeit und ein MASE-Wert
033800     MOVE "CM" TO LINK-CMD
033900     CALL "RBCMET0M" USING LINK-REC,
034000             RBC-JOINED-TABLE, RBC-JOI-ROW-COUNT,
034100             RBC-METRICS-TABLE
034200
034300*    Schritt 4: Kennzahlen als CSV wegschreiben
034400     MOVE "WM" TO LINK-CMD
034500     CALL "RBCWIO0M" USING LINK-REC,
034600             RBC-ACTUAL-TABLE,   RBC-ACT-ROW-COUNT,
034700             RBC-FORECAST-TABLE, RBC-FCT-ROW-COUNT,
034800             RBC-JOINED-TABLE,   RBC-JOI-ROW-COUNT,
034900             RBC-METRICS-TABLE
035000     .
035100 B200-99.
035200     EXIT.
035300
035400******************************************************************
035500* Nachlauf - Abschlussstatistik (C.03.00)
035600* Warum erst 2001 ergaenzt: bis dahin war die einzige Rueckmeldung
035700* die DISPLAY-Zeile je uebersprungener Stadt aus C100; das reichte
035800* dem Operator nicht mehr, um auf einen Blick zu sehen, ob der Lauf
035900* insgesamt sauber durchlief (Auftrag RBC-0012).
036000******************************************************************
036100 B090-ENDE SECTION.
036200 B090-00.
036300     MOVE C4-STAEDTE-OK TO D-STAT4
036400     DISPLAY "RBCDRV0O: STAEDTE VERARBEITET.......: " D-STAT4
036500     MOVE C4-STAEDTE-FEHLER TO D-STAT4
036600     DISPLAY "RBCDRV0O: STAEDTE UEBERSPRUNGEN.....: " D-STAT4
036700     DISPLAY "RBCDRV0O: ENDE ROBOCLIMATE-NACHTLAUF"
036800     .
036900 B090-99.
037000     EXIT.
