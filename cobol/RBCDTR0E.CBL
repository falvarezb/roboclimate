000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =RBCLIB
000500?NOLMAP, SYMBOLS, INSPECT
000600?SAVE ALL
000700?SAVEABEND
000800?LINES 66
000900?CHECK 3
001000
001100 IDENTIFICATION DIVISION.
001200
001300 PROGRAM-ID.    RBCDTR0M.
001400 AUTHOR.        O RUEGG-STEINER.
001500 INSTALLATION.  METEODATA AG, ZUERICH.
001600 DATE-WRITTEN.  1991-06-12.
001700 DATE-COMPILED.
001800 SECURITY.      NUR FUER INTERNEN GEBRAUCH - BATCH ROBOCLIMATE.
001900
002000******************************************************************
002100* Letzte Aenderung :: 2001-04-02
002200* Letzte Version   :: C.02.01
002300* Kurzbeschreibung :: DataTransformer-Modul der ROBOCLIMATE-
002400*                     Strecke. Gruppiert die Prognosesaetze einer
002500*                     Stadt nach Zieltag DT (Kommando GR) und
002600*                     verknuepft anschliessend je Wettergroesse
002700*                     die IST-Zeilen mit ihrer 5er-Prognosegruppe
002800*                     (Kommando JN).
002900* Auftrag          :: RBC-0002
003000*
003100* Aenderungen (Version und Datum bei Aenderung nachtragen)
003200*----------------------------------------------------------------*
003300* Vers.  | Datum      | von | Kommentar                          *
003400*--------|------------|-----|------------------------------------*
003500* C.00.00| 1991-06-12 | ors | Neuerstellung fuer ROBOCLIMATE      *
003600*        |            |     | (Kommandos GR/JN)                  *
003700* C.01.00| 1998-11-09 | ahs | Y2K: RBC-GRP-DT/RBC-GRP-M-TODAY-YMD  RBC0007
003800*        |            |     | auf 10- bzw. 8-stellige Sicht      *
003900*        |            |     | umgestellt (Auftrag RBC-0007)      *
004000* C.02.00| 2001-03-14 | LOR | Fehler behoben: eine sechste oder    RBC0012
004100*        |            |     | weitere Prognose zum selben DT     *
004200*        |            |     | ueberschrieb bisher stillschweigend*
004300*        |            |     | RBC-GRP-MEMBER(5); wird jetzt nur   *
004400*        |            |     | noch gezaehlt, nicht mehr abgelegt  *
004500*        |            |     | (Auftrag RBC-0012)                 *
004600* C.02.01| 2001-04-02 | LOR | Kommentare zu B100/C1nn/C2nn        *
004700*        |            |     | nachgetragen, keine Logikaenderung  *
004800*        |            |     | (interne Revision, kein Auftrag)   *
004900*----------------------------------------------------------------*
005000******************************************************************
005100*
005200* Programmbeschreibung
005300* --------------------
005400* LINK-CMD = "GR"  Prognosesaetze der Stadt nach DT gruppieren,
005500*                  RBC-GROUP-TABLE aufbauen (RBC-FORECAST-TABLE
005600*                  muss vorher per RBCWIO0M/"RF" gefuellt sein).
005700* LINK-CMD = "JN"  IST-Zeilen mit ihrer Prognosegruppe fuer EINE
005800*                  Wettergroesse (LINK-VARBL) verknuepfen,
005900*                  RBC-JOINED-TABLE aufbauen.
006000*
006100* Warum GR und JN in einem Modul stecken: beide Kommandos arbeiten
006200* auf derselben RBC-GROUP-TABLE (GR baut sie auf, JN liest sie nur),
006300* und beide teilen sich die DT-Suchroutine (C110/C210 rufen dieselbe
006400* Vergleichslogik ueber getrennte Absaetze auf, da PERFORM ... THRU
006500* in dieser Sprachversion keinen Parameter mitgeben kann). Getrennte
006600* Module haetten die Suchlogik zweimal gebraucht.
006700*
006800******************************************************************
006900
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300*            SWITCH-15 ist der bekannte Operator-Schalter fuer die
007400*            Versionsauskunft (siehe auch RBCDRV0M/RBCWIO0M/
007500*            RBCMET0M) - "GR "/"JN " wird dann gar nicht erst
007600*            ausgewertet, das Modul zeigt nur seinen Stand an.
007700     SWITCH-15 IS ANZEIGE-VERSION
007800         ON STATUS IS SHOW-VERSION.
007900
008000 DATA DIVISION.
008100 WORKING-STORAGE SECTION.
008200*--------------------------------------------------------------------*
008300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008400*--------------------------------------------------------------------*
008500*            Ausschliesslich ganzzahlige Zaehler/Indizes ohne
008600*            Nachkommastellen - Betrags-/Messwertfelder (siehe
008700*            WORK-FELDER unten) bleiben zonal (DISPLAY).
008800 01          COMP-FELDER.
008900*            C4-I1 laeuft ueber RBC-FORECAST-TABLE (B100/C100) bzw.
009000*            RBC-ACTUAL-TABLE (B200/C200); C4-I2 ist zur Zeit
009100*            ungenutzte Reserve aus der Ersterstellung.
009200     05      C4-I1               PIC S9(04) COMP.
009300     05      C4-I2               PIC S9(04) COMP.
009400*            C4-GRP-PTR/C4-MBR-PTR dienen ausschliesslich dem
009500*            Insertion-Sort einer Gruppe (C150/C155/C158).
009600     05      C4-GRP-PTR          PIC S9(04) COMP.
009700     05      C4-MBR-PTR          PIC S9(04) COMP.
009800
009900*--------------------------------------------------------------------*
010000* Felder mit konstantem Inhalt: Praefix K
010100*--------------------------------------------------------------------*
010200 01          KONSTANTE-FELDER.
010300*            fuer die DISPLAY-Version-Auskunft (Operator-Schalter 15,
010400*            siehe A100-00) - K-VERSION-DATUM wird bei jeder inhalt-
010500*            lichen Aenderung von Hand nachgezogen.
010600     05      K-MODUL             PIC X(08) VALUE "RBCDTR0M".
010700     05      K-VERSION-DATUM     PIC X(10) VALUE "2001-04-02".
010800
010900*----------------------------------------------------------------*
011000* Conditional-Felder
011100*----------------------------------------------------------------*
011200 01          SCHALTER.
011300*            PRG-STATUS wird intern gesetzt, dient nur der Lesbarkeit
011400*            im A100-00 EVALUATE - kein direkter Einfluss auf LINK-RC.
011500     05      PRG-STATUS          PIC 9       VALUE ZERO.
011600         88  PRG-OK                          VALUE ZERO.
011700         88  PRG-ABBRUCH                     VALUE 2.
011800*            "J"/"N"-Schalter statt eines eigenen 88-Levels je
011900*            Suchabsatz - C110 und C210 setzen und pruefen denselben
012000*            Schalter, da sie nacheinander, nie gleichzeitig, laufen.
012100     05      GRP-GEFUNDEN-SW     PIC X(01)   VALUE "N".
012200         88  GRP-GEFUNDEN                    VALUE "J".
012300
012400*--------------------------------------------------------------------*
012500* weitere Arbeitsfelder: Praefix W
012600*--------------------------------------------------------------------*
012700 01          WORK-FELDER.
012800*            beim Sortieren einer Gruppe zwischengespeichertes
012900*            Mitglied (klassischer Insertion-Sort-Tausch); Aufbau
013000*            deckungsgleich mit RBC-GRP-MEMBER aus RBCGRPC, damit
013100*            C158 mit einer einzigen Tausch-MOVE auskommt.
013200     05      W-TAUSCH-MITGLIED.
013300         10  W-TAUSCH-TEMPERATURE    PIC S9(05)V9(04).
013400         10  W-TAUSCH-PRESSURE       PIC S9(05)V9(04).
013500         10  W-TAUSCH-HUMIDITY       PIC S9(05)V9(04).
013600         10  W-TAUSCH-WIND-SPEED     PIC S9(05)V9(04).
013700         10  W-TAUSCH-WIND-DEG       PIC S9(05)V9(04).
013800         10  W-TAUSCH-TODAY-YMD      PIC 9(08).
013900*            fuer JN: aus IST-Zeile bzw. Gruppenmitglied
014000*            ausgewaehlter Wert der angeforderten Wettergroesse -
014100*            W-VARBL-IST aus C220, W-VARBL-PROG aus C240.
014200     05      W-VARBL-IST             PIC S9(05)V9(04).
014300     05      W-VARBL-PROG            PIC S9(05)V9(04).
014400*            Regel: Betrags-/Messwertfelder bleiben durchweg zonal
014500*            (DISPLAY), COMP ist bei uns ausschliesslich Ganzzahl-
014600*            Zaehlern vorbehalten (siehe COMP-FELDER oben) - gilt
014700*            fuer alle Felder dieser WORK-FELDER-Gruppe.
014800
014900 LINKAGE SECTION.
015000*-->    Uebergabe aus Hauptprogramm. LINK-CMD steuert, ob GR oder
015100*-->    JN ausgefuehrt wird; LINK-RC geht als Rueckgabe an RBCDRV0M
015200*-->    zurueck und wird dort je Stadt ausgewertet.
015300 01     LINK-REC.
015400     05  LINK-HDR.
015500         10 LINK-CMD             PIC X(02).
015600*            "GR" nach DT gruppieren   "JN" Variable verknuepfen
015700         10 LINK-RC              PIC S9(04) COMP.
015800*            0 = OK   9999 = Abbruch, Hauptprogramm muss reagieren
015900     05  LINK-DATA.
016000*            LINK-CITY ist bei beiden Kommandos belegt (getrennte
016100*            Tabellen je Stadt); LINK-VARBL nur bei JN ausgewertet,
016200*            bei GR bleibt es ungenutzt (Gruppierung ist stadtweit,
016300*            nicht groessenweit).
016400         10 LINK-CITY            PIC X(10).
016500         10 LINK-VARBL           PIC X(10).
016600
016700*-->    die Tabellen bleiben im Working-Storage von RBCDRV0O
016800*-->    zu Hause und werden bei jedem Aufruf mitgegeben, damit
016900*-->    der Zustand ueber mehrere CALLs hinweg erhalten bleibt.
017000*-->    RBCWEAC wird zweimal mit unterschiedlichen REPLACING-
017100*-->    Namensraeumen eingebunden (RBC-ACT-... fuer die IST-Werte,
017200*-->    RBC-FCT-... fuer die Prognosewerte), analog zu RBCWIO0M.
017300     COPY    RBCWEAC REPLACING ==RBC-WEA==      BY ==RBC-ACT==
017400                                ==RBC-WEATHER==  BY ==RBC-ACTUAL==.
017500     COPY    RBCWEAC REPLACING ==RBC-WEA==      BY ==RBC-FCT==
017600                                ==RBC-WEATHER==  BY ==RBC-FORECAST==.
017700     COPY    RBCJOIC.
017800*-->    RBCGRPC beschreibt die stadtweite Gruppentabelle (bis zu 5
017900*-->    Mitglieder je DT); nur GR schreibt sie, JN liest sie nur
018000*-->    lesend fuer den Join gegen die IST-Zeilen.
018100     COPY    RBCGRPC.
018200
018300 PROCEDURE DIVISION USING LINK-REC,
018400             RBC-ACTUAL-TABLE,   RBC-ACT-ROW-COUNT,
018500             RBC-FORECAST-TABLE, RBC-FCT-ROW-COUNT,
018600             RBC-JOINED-TABLE,   RBC-JOI-ROW-COUNT,
018700             RBC-GROUP-TABLE,    RBC-GRP-ROW-COUNT.
018800******************************************************************
018900* Steuerungs-Section
019000******************************************************************
019100*            Einziger Einstiegspunkt des Moduls; RBCDRV0O ruft GR
019200*            genau einmal je Stadt, danach JN einmal je Wettergroesse
019300*            derselben Stadt auf (siehe RBCDRV0O, B110-STADT-
019400*            VERARBEITUNG).
019500 A100-STEUERUNG SECTION.
019600 A100-00.
019700*            Versionsauskunft ueber Operator-Schalter 15 - dann kein
019800*            Kommando, das Modul endet sofort.
019900     IF  SHOW-VERSION
020000         DISPLAY K-MODUL " VOM: " K-VERSION-DATUM
020100         STOP RUN
020200     END-IF
020300
020400     MOVE ZERO TO LINK-RC
020500     SET PRG-OK TO TRUE
020600
020700*            RBC-GRP-ROW-COUNT wird bei GR neu aufgebaut (siehe
020800*            B100), bei JN dagegen unveraendert von der letzten GR-
020900*            Ausfuehrung derselben Stadt weitergenutzt.
021000*            Kommando-Verzweigung: ein unbekanntes Kommando ist ein
021100*            Programmierfehler im rufenden Modul und wird als
021200*            Abbruch (9999) gemeldet statt stillschweigend
021300*            uebergangen.
021400     EVALUATE LINK-CMD
021500         WHEN "GR"
021600             PERFORM B100-GROUP-BY-DT
021700         WHEN "JN"
021800             PERFORM B200-JOIN-VARIABLE
021900         WHEN OTHER
022000             SET PRG-ABBRUCH TO TRUE
022100             MOVE 9999 TO LINK-RC
022200     END-EVALUATE
022300     .
022400 A100-99.
022500     EXIT.
022600
022700******************************************************************
022800* B100 - alle Prognosesaetze der Stadt (RBC-FORECAST-TABLE) nach
022900* DT gruppieren. Regel 1: eine Gruppe ist nur brauchbar, wenn
023000* genau 5 Prognosen zu ihrem DT vorliegen.
023100******************************************************************
023200*            Warum genau 5 und nicht "mindestens 5": jede Prognose-
023300*            zeile aus forecast_<stadt>.csv traegt einen von 5
023400*            Vorlauftagen (T1 bis T5); eine Gruppe mit weniger als
023500*            5 Mitgliedern kann keinen vollstaendigen Prognose-
023600*            verlauf liefern und wuerde im spaeteren Join (C200)
023700*            Luecken in RBC-JOI-R-FCT-TAB hinterlassen - deshalb
023800*            wird sie als ganze verworfen statt teilweise befuellt.
023900 B100-GROUP-BY-DT SECTION.
024000 B100-00.
024100     MOVE ZERO TO RBC-GRP-ROW-COUNT
024200
024300*            Schritt 1: jede Prognosezeile ihrer DT-Gruppe zuordnen
024400*            (neue Gruppe anlegen, falls DT noch nicht vorkommt).
024500     IF RBC-FCT-ROW-COUNT NOT = ZERO
024600         PERFORM C100-VERTEILE-PROGNOSE
024700             VARYING C4-I1 FROM 1 BY 1
024800             UNTIL C4-I1 > RBC-FCT-ROW-COUNT
024900     END-IF
025000
025100*            Schritt 2: erst wenn alle Zeilen verteilt sind, kann
025200*            pro Gruppe geprueft werden, ob genau 5 Mitglieder
025300*            zusammengekommen sind - vorher waere RBC-GRP-COUNT
025400*            noch nicht vollstaendig.
025500     IF RBC-GRP-ROW-COUNT NOT = ZERO
025600         PERFORM C160-MARKIERE-GUELTIG
025700             VARYING RBC-GRP-IDX FROM 1 BY 1
025800             UNTIL RBC-GRP-IDX > RBC-GRP-ROW-COUNT
025900     END-IF
026000     .
026100 B100-99.
026200     EXIT.
026300
026400******************************************************************
026500* C100 - eine Prognosezeile ihrer DT-Gruppe zuordnen (bestehende
026600* Gruppe suchen, sonst neue Gruppe anlegen) und als Mitglied
026700* ablegen, solange noch Platz ist (max. 5, C.02.00).
026800******************************************************************
026900 C100-VERTEILE-PROGNOSE SECTION.
027000 C100-00.
027100     PERFORM C110-SUCHE-GRUPPE
027200     IF NOT GRP-GEFUNDEN
027300*            neue Gruppe anlegen: DT uebernehmen, Mitgliederzahl auf
027400*            Null, vorlaeufig als ungueltig markiert (wird erst in
027500*            C160 endgueltig entschieden, sobald B100 fertig ist).
027600         ADD 1 TO RBC-GRP-ROW-COUNT
027700         SET RBC-GRP-IDX TO RBC-GRP-ROW-COUNT
027800         MOVE RBC-FCT-R-DT (C4-I1) TO RBC-GRP-DT (RBC-GRP-IDX)
027900         MOVE ZERO               TO RBC-GRP-COUNT (RBC-GRP-IDX)
028000         SET RBC-GRP-NOT-VALID (RBC-GRP-IDX) TO TRUE
028100     END-IF
028200
028300     ADD 1 TO RBC-GRP-COUNT (RBC-GRP-IDX)
028400*            Fehler RBC-0012: ab dem sechsten Treffer zum selben DT
028500*            wird nur noch mitgezaehlt (RBC-GRP-COUNT waechst weiter,
028600*            damit C160 die Gruppe zuverlaessig als ungueltig
028700*            erkennt), aber NICHT mehr abgelegt - vorher wurde hier
028800*            stillschweigend RBC-GRP-MEMBER(5) ueberschrieben.
028900     IF RBC-GRP-COUNT (RBC-GRP-IDX) NOT > 5
029000         SET RBC-GRP-MBR-IDX TO RBC-GRP-COUNT (RBC-GRP-IDX)
029100         MOVE RBC-FCT-R-TEMPERATURE (C4-I1) TO
029200             RBC-GRP-M-TEMPERATURE (RBC-GRP-IDX, RBC-GRP-MBR-IDX)
029300         MOVE RBC-FCT-R-PRESSURE (C4-I1) TO
029400             RBC-GRP-M-PRESSURE (RBC-GRP-IDX, RBC-GRP-MBR-IDX)
029500         MOVE RBC-FCT-R-HUMIDITY (C4-I1) TO
029600             RBC-GRP-M-HUMIDITY (RBC-GRP-IDX, RBC-GRP-MBR-IDX)
029700         MOVE RBC-FCT-R-WIND-SPEED (C4-I1) TO
029800             RBC-GRP-M-WIND-SPEED (RBC-GRP-IDX, RBC-GRP-MBR-IDX)
029900         MOVE RBC-FCT-R-WIND-DEG (C4-I1) TO
030000             RBC-GRP-M-WIND-DEG (RBC-GRP-IDX, RBC-GRP-MBR-IDX)
030100         MOVE RBC-FCT-R-TODAY-YMD (C4-I1) TO
030200             RBC-GRP-M-TODAY-YMD (RBC-GRP-IDX, RBC-GRP-MBR-IDX)
030300     END-IF
030400*            RBC-GRP-MBR-IDX wird bewusst NICHT ausserhalb des IF
030500*            gesetzt - bei mehr als 5 Treffern bleibt er auf 5
030600*            stehen, was aber unschaedlich ist, da C160 die Gruppe
030700*            in diesem Fall ohnehin verwirft.
030800     .
030900 C100-99.
031000     EXIT.
031100
031200******************************************************************
031300* C110 - bestehende Gruppe mit RBC-GRP-DT = RBC-FCT-R-DT(C4-I1)
031400* suchen. GRP-GEFUNDEN-SW zeigt das Ergebnis, RBC-GRP-IDX zeigt
031500* bei Erfolg auf die gefundene Zeile.
031600******************************************************************
031700*            lineare Suche statt Tabellen-Index: RBC-GROUP-TABLE ist
031800*            waehrend GR noch im Aufbau und nicht sortiert, ein
031900*            SEARCH ALL waere hier nicht anwendbar.
032000 C110-SUCHE-GRUPPE SECTION.
032100 C110-00.
032200*            Schalter zuruecksetzen, siehe C210 fuer die Begruendung
032300*            (dieselbe Ueberlegung gilt hier fuer die vorherige
032400*            Prognosezeile).
032500     MOVE "N" TO GRP-GEFUNDEN-SW
032600     IF RBC-GRP-ROW-COUNT NOT = ZERO
032700         PERFORM C120-VERGLEICHE-DT
032800             VARYING RBC-GRP-IDX FROM 1 BY 1
032900             UNTIL RBC-GRP-IDX > RBC-GRP-ROW-COUNT
033000                 OR GRP-GEFUNDEN
033100     END-IF
033200     .
033300 C110-99.
033400     EXIT.
033500
033600*            reiner Vergleich, eigener Absatz nur wegen der PERFORM
033700*            VARYING ... UNTIL-Klausel in C110, die einen aus-
033800*            zufuehrenden Rumpf verlangt.
033900 C120-VERGLEICHE-DT SECTION.
034000 C120-00.
034100     IF RBC-GRP-DT (RBC-GRP-IDX) = RBC-FCT-R-DT (C4-I1)
034200         MOVE "J" TO GRP-GEFUNDEN-SW
034300     END-IF
034400     .
034500 C120-99.
034600     EXIT.
034700
034800******************************************************************
034900* C160 - Gueltigkeitskennzeichen setzen (genau 5 Mitglieder) und
035000* die Mitglieder aufsteigend nach TODAY-YMD sortieren, damit
035100* Index 1 = T5 (aelteste Prognose) ... Index 5 = T1 (juengste).
035200******************************************************************
035300*            Warum erst hier und nicht schon in C100 sortiert: erst
035400*            wenn alle 5 (oder mehr, siehe RBC-0012) Mitglieder
035500*            eingetragen sind, ergibt eine Sortierung nach TODAY-YMD
035600*            einen stabilen T5..T1-Verlauf.
035700 C160-MARKIERE-GUELTIG SECTION.
035800 C160-00.
035900     IF RBC-GRP-COUNT (RBC-GRP-IDX) = 5
036000         SET RBC-GRP-IS-VALID (RBC-GRP-IDX) TO TRUE
036100         PERFORM C150-SORT-GROUP-MEMBERS
036200     ELSE
036300*            weder zu wenige (unvollstaendige Serie) noch zu viele
036400*            (doppelte Prognose zum selben DT, RBC-0012) Mitglieder
036500*            ergeben eine brauchbare Gruppe fuer den Join.
036600         SET RBC-GRP-NOT-VALID (RBC-GRP-IDX) TO TRUE
036700     END-IF
036800     .
036900 C160-99.
037000     EXIT.
037100
037200******************************************************************
037300* C150 - Insertion-Sort der 5 Mitglieder von RBC-GRP-IDX,
037400* aufsteigend nach RBC-GRP-M-TODAY-YMD.
037500******************************************************************
037600*            Insertion-Sort statt SORT-Verb: nur 5 Elemente je
037700*            Gruppe, ein voller SORT-Lauf (mit eigener Datei) waere
037800*            fuer diese Groessenordnung unverhaeltnismaessig teuer.
037900 C150-SORT-GROUP-MEMBERS SECTION.
038000 C150-00.
038100     PERFORM C155-EINFUEGEN
038200         VARYING C4-MBR-PTR FROM 2 BY 1 UNTIL C4-MBR-PTR > 5
038300     .
038400 C150-99.
038500     EXIT.
038600
038700*            klassisches Einfuegen: das an Position C4-MBR-PTR
038800*            stehende Mitglied wird so lange nach links getauscht,
038900*            bis sein linker Nachbar nicht mehr groesser ist.
039000 C155-EINFUEGEN SECTION.
039100 C155-00.
039200     MOVE C4-MBR-PTR TO C4-GRP-PTR
039300     PERFORM C158-TAUSCHE-RUECKWAERTS
039400         UNTIL C4-GRP-PTR NOT > 1
039500         OR RBC-GRP-M-TODAY-YMD (RBC-GRP-IDX, C4-GRP-PTR - 1)
039600             NOT > RBC-GRP-M-TODAY-YMD (RBC-GRP-IDX, C4-GRP-PTR)
039700     .
039800 C155-99.
039900     EXIT.
040000
040100*            ein einzelner Tausch zweier Nachbarmitglieder ueber das
040200*            Zwischenfeld W-TAUSCH-MITGLIED (siehe WORK-FELDER).
040300 C158-TAUSCHE-RUECKWAERTS SECTION.
040400 C158-00.
040500     MOVE RBC-GRP-MEMBER (RBC-GRP-IDX, C4-GRP-PTR)
040600       TO W-TAUSCH-MITGLIED
040700     MOVE RBC-GRP-MEMBER (RBC-GRP-IDX, C4-GRP-PTR - 1)
040800       TO RBC-GRP-MEMBER (RBC-GRP-IDX, C4-GRP-PTR)
040900     MOVE W-TAUSCH-MITGLIED
041000       TO RBC-GRP-MEMBER (RBC-GRP-IDX, C4-GRP-PTR - 1)
041100     COMPUTE C4-GRP-PTR = C4-GRP-PTR - 1
041200     .
041300 C158-99.
041400     EXIT.
041500
041600******************************************************************
041700* B200 - IST-Zeilen der Stadt mit ihrer Prognosegruppe fuer EINE
041800* Wettergroesse (LINK-VARBL) verknuepfen. RBC-GROUP-TABLE muss
041900* bereits durch GR aufgebaut sein.
042000******************************************************************
042100*            LINK-VARBL bestimmt, WELCHE der fuenf Messgroessen aus
042200*            IST- und Prognosezeilen fuer die Ausgabetabelle
042300*            RBC-JOINED-TABLE herausgegriffen wird (siehe C220/C240)
042400*            - JN wird deshalb einmal je Wettergroesse und Stadt aus
042500*            RBCDRV0O aufgerufen.
042600 B200-JOIN-VARIABLE SECTION.
042700 B200-00.
042800*            RBC-JOI-ROW-COUNT wird bei jedem JN-Aufruf neu von Null
042900*            an aufgebaut - die vorherige Groesse derselben Stadt
043000*            wird von RBCDRV0O bereits vor diesem Aufruf ueber
043100*            RBCWIO0M/"WJ" ausgegeben, ihre Zeilen werden hier nicht
043200*            mehr gebraucht.
043300     MOVE ZERO TO RBC-JOI-ROW-COUNT
043400     IF RBC-ACT-ROW-COUNT NOT = ZERO
043500         PERFORM C200-VERKNUEPFE-ZEILE
043600             VARYING C4-I1 FROM 1 BY 1
043700             UNTIL C4-I1 > RBC-ACT-ROW-COUNT
043800     END-IF
043900     .
044000 B200-99.
044100     EXIT.
044200
044300******************************************************************
044400* C200 - eine IST-Zeile mit ihrer Prognosegruppe verknuepfen.
044500* Regel 2: ohne gueltige Gruppe (genau 5 Prognosen) entsteht
044600* keine Ausgabezeile - die IST-Zeile wird stillschweigend
044700* uebersprungen.
044800******************************************************************
044900 C200-VERKNUEPFE-ZEILE SECTION.
045000 C200-00.
045100     PERFORM C210-FIND-GROUP
045200     IF GRP-GEFUNDEN
045300         ADD 1 TO RBC-JOI-ROW-COUNT
045400         SET RBC-JOI-IDX TO RBC-JOI-ROW-COUNT
045500
045600*            IST-Wert, Zeitpunkt und Kalendertag der IST-Zeile
045700*            unveraendert in die Ausgabezeile uebernehmen.
045800         PERFORM C220-WAEHLE-VARIABLE-IST
045900         MOVE W-VARBL-IST TO RBC-JOI-R-VALUE (RBC-JOI-IDX)
046000         MOVE RBC-ACT-R-DT (C4-I1) TO RBC-JOI-R-DT (RBC-JOI-IDX)
046100         MOVE RBC-ACT-R-TODAY-TEXT (C4-I1)
046200           TO RBC-JOI-R-TODAY (RBC-JOI-IDX)
046300
046400*            die 5 sortierten Gruppenmitglieder (T5..T1) in die
046500*            Prognosespalten der Ausgabezeile uebertragen.
046600         PERFORM C230-FUELLE-PROGNOSEN
046700             VARYING C4-MBR-PTR FROM 1 BY 1 UNTIL C4-MBR-PTR > 5
046800     END-IF
046900     .
047000 C200-99.
047100     EXIT.
047200
047300******************************************************************
047400* C210 - gueltige Prognosegruppe (RBC-GRP-IS-VALID) mit
047500* RBC-GRP-DT = RBC-ACT-R-DT(C4-I1) suchen.
047600******************************************************************
047700*            eigener Absatz statt Wiederverwendung von C110/C120:
047800*            hier muss zusaetzlich RBC-GRP-IS-VALID geprueft werden,
047900*            eine ungueltige Gruppe (siehe C160) darf beim Join nie
048000*            zu einem Treffer fuehren.
048100 C210-FIND-GROUP SECTION.
048200 C210-00.
048300*            Schalter zuruecksetzen, bevor die Suchschleife beginnt -
048400*            sonst wuerde ein Treffer aus dem vorherigen C210-Aufruf
048500*            (fuer die vorige IST-Zeile) hier faelschlich als Treffer
048600*            durchgereicht.
048700     MOVE "N" TO GRP-GEFUNDEN-SW
048800     IF RBC-GRP-ROW-COUNT NOT = ZERO
048900         PERFORM C215-VERGLEICHE-IST-DT
049000             VARYING RBC-GRP-IDX FROM 1 BY 1
049100             UNTIL RBC-GRP-IDX > RBC-GRP-ROW-COUNT
049200                 OR GRP-GEFUNDEN
049300     END-IF
049400     .
049500 C210-99.
049600     EXIT.
049700
049800*            wie C120, jedoch zusaetzlich mit RBC-GRP-IS-VALID
049900*            abgesichert (siehe Banner zu C210 oben).
050000 C215-VERGLEICHE-IST-DT SECTION.
050100 C215-00.
050200     IF RBC-GRP-IS-VALID (RBC-GRP-IDX)
050300         AND RBC-GRP-DT (RBC-GRP-IDX) = RBC-ACT-R-DT (C4-I1)
050400         MOVE "J" TO GRP-GEFUNDEN-SW
050500     END-IF
050600     .
050700 C215-99.
050800     EXIT.
050900
051000******************************************************************
051100* C220 - aus der IST-Zeile den von LINK-VARBL angeforderten Wert
051200* herausgreifen (Feldauswahl RBCCTYC: 1=TEMP 2=PRESSURE
051300* 3=HUMIDITY 4=WIND_SPEED 5=WIND_DEG).
051400******************************************************************
051500*            EVALUATE statt Tabellen-/Indexzugriff auf die 5 Felder
051600*            der IST-Zeile: die Feldnamen (RBC-ACT-R-TEMPERATURE
051700*            usw.) sind im Copy RBCWEAC fest benannt, keine OCCURS-
051800*            Tabelle - ein direkter Index waere hier nicht moeglich.
051900 C220-WAEHLE-VARIABLE-IST SECTION.
052000 C220-00.
052100     EVALUATE LINK-VARBL
052200         WHEN "TEMP"
052300             MOVE RBC-ACT-R-TEMPERATURE (C4-I1) TO W-VARBL-IST
052400         WHEN "PRESSURE"
052500             MOVE RBC-ACT-R-PRESSURE (C4-I1) TO W-VARBL-IST
052600         WHEN "HUMIDITY"
052700             MOVE RBC-ACT-R-HUMIDITY (C4-I1) TO W-VARBL-IST
052800         WHEN "WIND_SPEED"
052900             MOVE RBC-ACT-R-WIND-SPEED (C4-I1) TO W-VARBL-IST
053000         WHEN "WIND_DEG"
053100             MOVE RBC-ACT-R-WIND-DEG (C4-I1) TO W-VARBL-IST
053200         WHEN OTHER
053300*            unbekannte Groesse: Nullwert statt Abbruch, da LINK-
053400*            VARBL vom Hauptprogramm aus einer festen Liste stammt
053500*            und ein OTHER hier praktisch nicht vorkommen sollte.
053600             MOVE ZERO TO W-VARBL-IST
053700     END-EVALUATE
053800     .
053900 C220-99.
054000     EXIT.
054100
054200******************************************************************
054300* C230 - fuer jedes der 5 (bereits nach TODAY-YMD sortierten)
054400* Gruppenmitglieder den angeforderten Wert in RBC-JOI-R-FCT-TAB
054500* ablegen: (1) = T5 (aeltest) ... (5) = T1 (juengst).
054600******************************************************************
054700 C230-FUELLE-PROGNOSEN SECTION.
054800 C230-00.
054900*            C4-MBR-PTR wird von der aufrufenden PERFORM VARYING in
055000*            B200-C200 (siehe oben) durchgereicht - dieselbe
055100*            Laufvariable indiziert sowohl das Gruppenmitglied als
055200*            auch die Zielspalte RBC-JOI-R-FCT-TAB, da beide 1:1
055300*            entsprechen (Mitglied 1 = T5 = Spalte 1, ... Mitglied
055400*            5 = T1 = Spalte 5).
055500     PERFORM C240-WAEHLE-VARIABLE-PROG
055600     MOVE W-VARBL-PROG TO
055700         RBC-JOI-R-FCT-TAB (RBC-JOI-IDX, C4-MBR-PTR)
055800     .
055900 C230-99.
056000     EXIT.
056100
056200*            wie C220, jedoch auf ein Gruppenmitglied (RBC-GRP-
056300*            MEMBER) statt auf eine IST-Zeile angewandt.
056400 C240-WAEHLE-VARIABLE-PROG SECTION.
056500 C240-00.
056600     EVALUATE LINK-VARBL
056700         WHEN "TEMP"
056800             MOVE RBC-GRP-M-TEMPERATURE (RBC-GRP-IDX, C4-MBR-PTR)
056900               TO W-VARBL-PROG
057000         WHEN "PRESSURE"
057100             MOVE RBC-GRP-M-PRESSURE (RBC-GRP-IDX, C4-MBR-PTR)
057200               TO W-VARBL-PROG
057300         WHEN "HUMIDITY"
057400             MOVE RBC-GRP-M-HUMIDITY (RBC-GRP-IDX, C4-MBR-PTR)
057500               TO W-VARBL-PROG
057600         WHEN "WIND_SPEED"
057700             MOVE RBC-GRP-M-WIND-SPEED (RBC-GRP-IDX, C4-MBR-PTR)
057800               TO W-VARBL-PROG
057900         WHEN "WIND_DEG"
058000             MOVE RBC-GRP-M-WIND-DEG (RBC-GRP-IDX, C4-MBR-PTR)
058100               TO W-VARBL-PROG
058200         WHEN OTHER
058300             MOVE ZERO TO W-VARBL-PROG
058400     END-EVALUATE
058500     .
058600 C240-99.
058700     EXIT.
