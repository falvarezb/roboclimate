000100******************************************************************
000200* Copybook       :: RBCGRPC
000300* Letzte Aenderung :: 1991-06-17
000400* Letzte Version   :: C.00.00
000500* Kurzbeschreibung :: Tabelle der nach DT gruppierten PROGNOSE-
000600*                     Saetze, wie sie DataTransformer (Kommando
000700*                     GR) aufbaut. Eine Zeile je DT, gueltig nur
000800*                     wenn genau 5 Prognosen zu diesem DT
000900*                     vorliegen (RBC-GRP-VALID = "J").
001000*
001100* Aenderungen (Version und Datum bei Aenderung nachtragen)
001200*----------------------------------------------------------------*
001300* Vers.  | Datum      | von | Kommentar                          *
001400*--------|------------|-----|------------------------------------*
001500* C.00.00| 1991-06-17 | ors | Neuerstellung fuer ROBOCLIMATE      *
001600*----------------------------------------------------------------*
001700******************************************************************
001800 01  RBC-GROUP-TABLE.
001900     05  RBC-GRP-MAX-ROWS        PIC 9(05) COMP VALUE 2000.
002000     05  RBC-GRP-ROW
002100                 OCCURS 1 TO 2000 TIMES
002200                 DEPENDING ON RBC-GRP-ROW-COUNT
002300                 INDEXED BY RBC-GRP-IDX.
002400*            Zieltag dieser Prognosegruppe
002500         10  RBC-GRP-DT              PIC 9(10).
002600*            Anzahl bisher gezaehlter Prognosen zu diesem DT -
002700*            kann ueber 5 hinaus zaehlen, nur zum Verwerfen
002800         10  RBC-GRP-COUNT           PIC 9(02) COMP.
002900*            "J" = genau 5 Prognosen, Gruppe verwendbar
003000         10  RBC-GRP-VALID           PIC X(01).
003100             88  RBC-GRP-IS-VALID           VALUE "J".
003200             88  RBC-GRP-NOT-VALID           VALUE "N".
003300*            Die (bis zu) 5 Gruppenmitglieder, nach C150 auf-
003400*            steigend nach TODAY-YMD sortiert: (1) = aelteste
003500*            Prognose (T5) ... (5) = juengste Prognose (T1).
003600         10  RBC-GRP-MEMBER
003700                     OCCURS 5 TIMES
003800                     INDEXED BY RBC-GRP-MBR-IDX.
003900             15  RBC-GRP-M-TEMPERATURE   PIC S9(05)V9(04).
004000             15  RBC-GRP-M-PRESSURE      PIC S9(05)V9(04).
004100             15  RBC-GRP-M-HUMIDITY      PIC S9(05)V9(04).
004200             15  RBC-GRP-M-WIND-SPEED    PIC S9(05)V9(04).
004300             15  RBC-GRP-M-WIND-DEG      PIC S9(05)V9(04).
004400             15  RBC-GRP-M-TODAY-YMD     PIC 9(08).
004500         10  FILLER                  PIC X(10).
004600 01  RBC-GRP-ROW-COUNT           PIC 9(05) COMP VALUE ZERO.
