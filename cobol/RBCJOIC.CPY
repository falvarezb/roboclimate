000100******************************************************************
000200* Copybook       :: RBCJOIC
000300* Letzte Aenderung :: 1998-11-09
000400* Letzte Version   :: C.01.00
000500* Kurzbeschreibung :: Satzbild fuer eine verknuepfte Zeile
000600*                     (IST-Wert + 5 Vorhersagen) einer
000700*                     join_<var>_<stadt>.csv.
000800*
000900* Aenderungen (Version und Datum bei Aenderung nachtragen)
001000*----------------------------------------------------------------*
001100* Vers.  | Datum      | von | Kommentar                          *
001200*--------|------------|-----|------------------------------------*
001300* C.00.00| 1991-06-04 | ors | Neuerstellung fuer ROBOCLIMATE      *
001400* C.01.00| 1998-11-09 | ahs | Y2K: Tabellensicht RBC-JOI-FCT-TAB  *
001500*        |            |     | ergaenzt fuer MetricCalculator      *
001600*        |            |     | (Auftrag RBC-0007)                  *
001700*----------------------------------------------------------------*
001800******************************************************************
001900 01  RBC-JOINED-RECORD.
002000*        IST-Wert der Wettergroesse am Zieltag DT
002100     05  RBC-JOI-VALUE           PIC S9(05)V9(04).
002200*        Zieltag, Unix-Epoch-Sekunden, Verknuepfungsschluessel
002300     05  RBC-JOI-DT              PIC 9(10).
002400*        Erfassungsdatum des IST-Satzes, Originalformat JJJJ-MM-TT
002500     05  RBC-JOI-TODAY           PIC X(10).
002600*        Die 5 Vorhersagen zu DT, aufsteigend nach Erfassungs-
002700*        datum (T5 = aeltest erstellt ... T1 = juengst erstellt).
002800*        Tabellensicht RBC-JOI-FCT-TAB(1) = T5 ... (5) = T1,
002900*        damit MetricCalculator ueber den Index laufen kann.
003000     05  RBC-JOI-FORECASTS.
003100         10  RBC-JOI-T5          PIC S9(05)V9(04).
003200         10  RBC-JOI-T4          PIC S9(05)V9(04).
003300         10  RBC-JOI-T3          PIC S9(05)V9(04).
003400         10  RBC-JOI-T2          PIC S9(05)V9(04).
003500         10  RBC-JOI-T1          PIC S9(05)V9(04).
003600     05  RBC-JOI-FCT-TAB REDEFINES RBC-JOI-FORECASTS
003700                 PIC S9(05)V9(04)
003800                 OCCURS 5 TIMES
003900                 INDEXED BY RBC-JOI-FCT-IDX.
004000     05  FILLER                  PIC X(12).
004100*
004200******************************************************************
004300* Tabelle der verknuepften Zeilen einer (Stadt,Groesse)-Pipeline.
004400* MAX = RBC-WEA-MAX-ROWS aus RBCWEAC, da hoechstens ein Satz je
004500* IST-Zeile entstehen kann.
004600******************************************************************
004700 01  RBC-JOINED-TABLE.
004800     05  RBC-JOI-ROW
004900                 OCCURS 1 TO 2000 TIMES
005000                 DEPENDING ON RBC-JOI-ROW-COUNT
005100                 INDEXED BY RBC-JOI-IDX.
005200         10  RBC-JOI-R-VALUE         PIC S9(05)V9(04).
005300         10  RBC-JOI-R-DT            PIC 9(10).
005400         10  RBC-JOI-R-TODAY         PIC X(10).
005500         10  RBC-JOI-R-FORECASTS.
005600             15  RBC-JOI-R-T5        PIC S9(05)V9(04).
005700             15  RBC-JOI-R-T4        PIC S9(05)V9(04).
005800             15  RBC-JOI-R-T3        PIC S9(05)V9(04).
005900             15  RBC-JOI-R-T2        PIC S9(05)V9(04).
006000             15  RBC-JOI-R-T1        PIC S9(05)V9(04).
006100         10  RBC-JOI-R-FCT-TAB REDEFINES RBC-JOI-R-FORECASTS
006200                 PIC S9(05)V9(04)
006300                 OCCURS 5 TIMES
006400                 INDEXED BY RBC-JOI-R-FCT-IDX.
006500         10  FILLER                  PIC X(12).
006600 01  RBC-JOI-ROW-COUNT           PIC 9(05) COMP VALUE ZERO.
