000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =RBCLIB
000500?NOLMAP, SYMBOLS, INSPECT
000600?SAVE ALL
000700?SAVEABEND
000800?LINES 66
000900?CHECK 3
001000
001100 IDENTIFICATION DIVISION.
001200
001300 PROGRAM-ID.    RBCMET0M.
001400 AUTHOR.        O RUEGG-STEINER.
001500 INSTALLATION.  METEODATA AG, ZUERICH.
001600 DATE-WRITTEN.  1991-06-14.
001700 DATE-COMPILED.
001800 SECURITY.      NUR FUER INTERNEN GEBRAUCH - BATCH ROBOCLIMATE.
001900
002000******************************************************************
002100* Letzte Aenderung :: 1999-03-22
002200* Letzte Version   :: C.02.01
002300* Kurzbeschreibung :: MetricCalculator-Modul der ROBOCLIMATE-
002400*                     Strecke. Berechnet aus RBC-JOINED-TABLE
002500*                     (eine Wettergroesse, eine Stadt) je Vor-
002600*                     laufzeit T5..T1 MAE, RMSE, MEDAE sowie
002700*                     EINEN MASE-Wert fuer die ganze Pipeline.
002800* Auftrag          :: RBC-0002
002900*
003000* Aenderungen (Version und Datum bei Aenderung nachtragen)
003100*----------------------------------------------------------------*
003200* Vers.  | Datum      | von | Kommentar                          *
003300*--------|------------|-----|------------------------------------*
003400* C.00.00| 1991-06-14 | ors | Neuerstellung fuer ROBOCLIMATE      *
003500*        |            |     | (Kommando CM, MAE/RMSE/MEDAE)      *
003600* C.01.00| 1992-02-03 | kl  | MASE-Berechnung ergaenzt (Vergleich  RBC0004
003700*        |            |     | gegen naiven Vorhersagefehler)     *
003800*        |            |     | (Auftrag RBC-0004)                 *
003900* C.02.00| 1999-02-08 | ahs | Leermengen-Regel: RBC-JOI-ROW-COUNT  RBC0009
004000*        |            |     | = 0 liefert jetzt alle Kennzahlen  *
004100*        |            |     | als Null statt Abbruch mit LINK-RC *
004200*        |            |     | = 9999 (Auftrag RBC-0009)          *
004300* C.02.01| 1999-03-22 | ahs | W-JOI-FEHLER und Folgefelder waren  *
004400*        |            |     | faelschlich COMP mit V-Picture     *
004500*        |            |     | geformt; auf DISPLAY zurueckgesetzt*
004600*        |            |     | und Kommentare zu C1nn/C3nn/C4nn   *
004700*        |            |     | nachgetragen (interne Revision)    *
004800*----------------------------------------------------------------*
004900******************************************************************
005000*
005100* Programmbeschreibung
005200* --------------------
005300* LINK-CMD = "CM"  Kennzahlen aus RBC-JOINED-TABLE berechnen und
005400*                  RBC-METRICS-TABLE (5 Zeilen T5..T1) aufbauen.
005500* RMSE wird ueber ein Newton-Verfahren gezogen (kein FUNCTION
005600* SQRT); MEDAE ueber Insertion-Sort des Fehlerfeldes je Vorlauf-
005700* zeit; MASE vergleicht den Mittelwert der 5 MAE-Werte mit dem
005800* mittleren absoluten Fehler der naiven Vorhersage (voriger IST-
005900* Wert nach DT sortiert).
006000*
006100* Warum kein FUNCTION SQRT: wie bei den anderen Modulen dieser
006200* Strecke war zum Zeitpunkt der Ersterstellung (1991) auf der
006300* hiesigen Anlage kein COBOL-85-Compiler mit intrinsischen
006400* Funktionen im Einsatz - das Newton-Verfahren (siehe C300/C310)
006500* konvergiert fuer die hier auftretenden Groessenordnungen
006600* innerhalb der festen 25 Iterationsschritte zuverlaessig.
006700*
006800******************************************************************
006900
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300*            SWITCH-15 ist der bekannte Operator-Schalter fuer die
007400*            Versionsauskunft (siehe auch RBCDRV0M/RBCWIO0M/
007500*            RBCDTR0M) - "CM " wird dann gar nicht erst
007600*            ausgewertet, das Modul zeigt nur seinen Stand an.
007700     SWITCH-15 IS ANZEIGE-VERSION
007800         ON STATUS IS SHOW-VERSION.
007900
008000 DATA DIVISION.
008100 WORKING-STORAGE SECTION.
008200*--------------------------------------------------------------------*
008300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008400*--------------------------------------------------------------------*
008500*            Ausschliesslich ganzzahlige Zaehler/Indizes ohne
008600*            Nachkommastellen - Betrags-/Messwertfelder (siehe
008700*            WORK-FELDER unten) bleiben zonal (DISPLAY).
008800 01          COMP-FELDER.
008900*            C4-I1 laeuft ueber RBC-JOINED-TABLE bzw. W-NAIVE-TABLE.
009000     05      C4-I1               PIC S9(04) COMP.
009100*            C4-ITER zaehlt die 25 Newton-Schritte in C300/C310.
009200     05      C4-ITER             PIC S9(04) COMP.
009300*            C4-MID/C4-MOD dienen ausschliesslich C160-MEDIAN-
009400*            BESTIMMEN (mittlerer Index bzw. gerade/ungerade Test).
009500     05      C4-MID              PIC S9(04) COMP.
009600     05      C4-MOD              PIC S9(04) COMP.
009700*            C4-PTR wird von beiden Insertion-Sorts (C150/C155/C158
009800*            fuer die Fehler, C420/C425/C428 fuer die naiven Werte)
009900*            gemeinsam benutzt - sie laufen nacheinander, nie
010000*            gleichzeitig.
010100     05      C4-PTR              PIC S9(04) COMP.
010200
010300*--------------------------------------------------------------------*
010400* Felder mit konstantem Inhalt: Praefix K
010500*--------------------------------------------------------------------*
010600 01          KONSTANTE-FELDER.
010700*            fuer die DISPLAY-Version-Auskunft (Operator-Schalter 15,
010800*            siehe A100-00).
010900     05      K-MODUL             PIC X(08) VALUE "RBCMET0M".
011000     05      K-VERSION-DATUM     PIC X(10) VALUE "1999-03-22".
011100
011200*--------------------------------------------------------------------*
011300* weitere Arbeitsfelder: Praefix W
011400*--------------------------------------------------------------------*
011500*            Regel: Betrags-/Messwertfelder bleiben durchweg zonal
011600*            (DISPLAY); COMP ist bei uns ausschliesslich Ganzzahl-
011700*            Zaehlern vorbehalten (siehe COMP-FELDER oben) - diese
011800*            Gruppe wurde mit Version C.02.01 von einer faelschlich
011900*            als COMP gefuehrten Fassung wieder auf DISPLAY
012000*            zurueckgenommen.
012100 01          WORK-FELDER.
012200*            Fehler und Fehlerquadrat einer einzelnen verknuepften
012300*            Zeile (C110), je Vorlaufzeit neu berechnet.
012400     05      W-JOI-FEHLER            PIC S9(09)V9(04).
012500     05      W-JOI-QUADRAT           PIC S9(09)V9(04).
012600*            laufende Summen ueber alle Zeilen einer Vorlaufzeit,
012700*            Grundlage fuer MAE (W-SUMME-ABS) bzw. RMSE
012800*            (W-SUMME-QUADRAT).
012900     05      W-SUMME-ABS             PIC S9(09)V9(04).
013000     05      W-SUMME-QUADRAT         PIC S9(09)V9(04).
013100*            Ergebnis von C160-MEDIAN-BESTIMMEN.
013200     05      W-MEDAE-WERT            PIC S9(09)V9(04).
013300*            Newton-Verfahren zum Wurzelziehen (RMSE)
013400     05      W-RADIKAND              PIC S9(09)V9(04).
013500     05      W-WURZEL                PIC S9(09)V9(04).
013600*            MASE - Mittel der 5 MAE-Werte gegen naiven Fehler
013700     05      W-MASE-MAE-SUMME        PIC S9(09)V9(04).
013800     05      W-MASE-MAE-FORECAST     PIC S9(09)V9(04).
013900     05      W-MASE-MAE-NAIVE        PIC S9(09)V9(04).
014000     05      W-MASE-WERT             PIC S9(09)V9(04).
014100     05      W-NAIVE-DIFF            PIC S9(09)V9(04).
014200     05      W-NAIVE-DIFF-SUMME      PIC S9(09)V9(04).
014300*            Tausch-Feld fuer die beiden Insertion-Sorts
014400     05      W-TAUSCH-FEHLER         PIC S9(09)V9(04).
014500     05      W-TAUSCH-NAIVE.
014600         10  W-TAUSCH-NAIVE-DT       PIC 9(10).
014700         10  W-TAUSCH-NAIVE-VALUE    PIC S9(05)V9(04).
014800
014900*----------------------------------------------------------------*
015000* Conditional-Felder
015100*----------------------------------------------------------------*
015200 01          SCHALTER.
015300*            PRG-STATUS wird intern gesetzt, dient nur der Lesbarkeit
015400*            im A100-00 EVALUATE - kein direkter Einfluss auf LINK-RC.
015500     05      PRG-STATUS          PIC 9       VALUE ZERO.
015600         88  PRG-OK                          VALUE ZERO.
015700         88  PRG-ABBRUCH                     VALUE 2.
015800
015900******************************************************************
016000* Fehlerfeld einer Vorlaufzeit - je (Stadt,Groesse)-Pipeline neu
016100* aufgebaut, hoechstens ein Eintrag je IST-Zeile, darum gleiche
016200* Obergrenze wie RBC-JOINED-TABLE.
016300******************************************************************
016400*            variable OCCURS statt fest 2000, damit C150/C160 nur
016500*            ueber die tatsaechlich belegten Zeilen laufen - bei
016600*            kleinen Staedten/kurzen Historien waeren sonst 2000
016700*            Eintraege zu durchsuchen, obwohl nur wenige belegt sind.
016800 01          W-ERROR-TABLE.
016900     05      W-ERROR-MAX-ROWS        PIC 9(05) COMP VALUE 2000.
017000     05      W-ERROR-ROW
017100                 OCCURS 1 TO 2000 TIMES
017200                 DEPENDING ON W-ERROR-ROW-COUNT
017300                 INDEXED BY W-ERROR-IDX.
017400         10  W-ERROR-WERT            PIC S9(09)V9(04).
017500 01          W-ERROR-ROW-COUNT       PIC 9(05) COMP VALUE ZERO.
017600
017700******************************************************************
017800* Hilfstabelle fuer den naiven Vorhersagefehler (MASE): IST-Werte
017900* nach DT sortiert, Differenz aufeinanderfolgender Werte.
018000******************************************************************
018100 01          W-NAIVE-TABLE.
018200     05      W-NAIVE-MAX-ROWS        PIC 9(05) COMP VALUE 2000.
018300     05      W-NAIVE-ROW
018400                 OCCURS 1 TO 2000 TIMES
018500                 DEPENDING ON W-NAIVE-ROW-COUNT
018600                 INDEXED BY W-NAIVE-IDX.
018700         10  W-NAIVE-DT              PIC 9(10).
018800         10  W-NAIVE-VALUE           PIC S9(05)V9(04).
018900 01          W-NAIVE-ROW-COUNT       PIC 9(05) COMP VALUE ZERO.
019000
019100******************************************************************
019200* Klartext-Tabelle der 5 Vorlaufzeiten, Reihenfolge wie
019300* RBC-JOI-FCT-TAB: (1) = T5 (aeltest) ... (5) = T1 (juengst).
019400******************************************************************
019500*            als REDEFINES auf eine FILLER-Liste statt VALUE ... OF
019600*            TABLE, weil diese Sprachversion keine Tabellen-Initiali-
019700*            sierung ueber eine VALUE-Klausel je Element kennt.
019800 01          W-LEAD-LITERALS.
019900     05      FILLER              PIC X(02) VALUE "T5".
020000     05      FILLER              PIC X(02) VALUE "T4".
020100     05      FILLER              PIC X(02) VALUE "T3".
020200     05      FILLER              PIC X(02) VALUE "T2".
020300     05      FILLER              PIC X(02) VALUE "T1".
020400 01          W-LEAD-TABLE REDEFINES W-LEAD-LITERALS.
020500     05      W-LEAD-CODE         OCCURS 5 TIMES PIC X(02).
020600
020700 LINKAGE SECTION.
020800*-->    Uebergabe aus Hauptprogramm. LINK-CMD traegt zur Zeit nur
020900*-->    ein Kommando ("CM"); LINK-RC geht als Rueckgabe an RBCDRV0M
021000*-->    zurueck.
021100 01     LINK-REC.
021200     05  LINK-HDR.
021300*            zur Zeit nur ein gueltiges Kommando; das Feld ist
021400*            trotzdem zweistellig gehalten, damit LINK-REC mit den
021500*            uebrigen Modulen (RA/RF/WJ/WM/GR/JN) formatgleich bleibt
021600*            und RBCDRV0O nicht zwischen Aufrufformaten unterscheiden
021700*            muss.
021800         10 LINK-CMD             PIC X(02).
021900*            "CM" Kennzahlen berechnen
022000         10 LINK-RC              PIC S9(04) COMP.
022100*            0 = OK   9999 = Abbruch, Hauptprogramm muss reagieren
022200     05  LINK-DATA.
022300*            LINK-CITY/LINK-VARBL werden von RBCDRV0O zwar mitgegeben,
022400*            aber von diesem Modul nicht ausgewertet - die Berechnung
022500*            arbeitet ausschliesslich auf RBC-JOINED-TABLE, die
022600*            bereits fuer genau eine Stadt/Groesse aufgebaut ist.
022700         10 LINK-CITY            PIC X(10).
022800         10 LINK-VARBL           PIC X(10).
022900
023000*-->    die Tabellen bleiben im Working-Storage von RBCDRV0O
023100*-->    zu Hause und werden bei jedem Aufruf mitgegeben.
023200*-->    RBCJOIC liefert die (schon durch RBCDTR0M/"JN" aufgebaute)
023300*-->    Eingabetabelle, RBCMETC die Ausgabetabelle dieses Moduls.
023400     COPY    RBCJOIC.
023500     COPY    RBCMETC.
023600
023700 PROCEDURE DIVISION USING LINK-REC,
023800             RBC-JOINED-TABLE, RBC-JOI-ROW-COUNT,
023900             RBC-METRICS-TABLE.
024000******************************************************************
024100* Steuerungs-Section
024200******************************************************************
024300*            Einziger Einstiegspunkt des Moduls; RBCDRV0O ruft CM
024400*            einmal je Wettergroesse und Stadt auf, nachdem
024500*            RBCDTR0M/"JN" die zugehoerige RBC-JOINED-TABLE
024600*            aufgebaut hat.
024700 A100-STEUERUNG SECTION.
024800 A100-00.
024900*            Versionsauskunft ueber Operator-Schalter 15 - dann kein
025000*            Kommando, das Modul endet sofort.
025100     IF  SHOW-VERSION
025200         DISPLAY K-MODUL " VOM: " K-VERSION-DATUM
025300         STOP RUN
025400     END-IF
025500
025600     MOVE ZERO TO LINK-RC
025700     SET PRG-OK TO TRUE
025800
025900*            Kommando-Verzweigung: ein unbekanntes Kommando ist ein
026000*            Programmierfehler im rufenden Modul und wird als
026100*            Abbruch (9999) gemeldet statt stillschweigend
026200*            uebergangen.
026300     EVALUATE LINK-CMD
026400         WHEN "CM"
026500             PERFORM B100-COMPUTE-METRICS
026600         WHEN OTHER
026700             SET PRG-ABBRUCH TO TRUE
026800             MOVE 9999 TO LINK-RC
026900     END-EVALUATE
027000     .
027100 A100-99.
027200     EXIT.
027300
027400******************************************************************
027500* B100 - Regel 9: leere Verknuepfung liefert lauter Nullen, sonst
027600* je Vorlaufzeit MAE/RMSE/MEDAE berechnen und anschliessend MASE.
027700******************************************************************
027800*            Warum Regel 9 ueberhaupt noetig ist (Auftrag RBC-0009):
027900*            eine Stadt kann fuer eine bestimmte Wettergroesse ganz
028000*            ohne ueberlappende IST/Prognose-Zeitpunkte dastehen
028100*            (z.B. eine neu aufgenommene Stadt ohne Historie); ohne
028200*            diese Regel haette die Division durch RBC-JOI-ROW-COUNT
028300*            unten in C100 durch Null geteilt.
028400 B100-COMPUTE-METRICS SECTION.
028500 B100-00.
028600     IF RBC-JOI-ROW-COUNT = ZERO
028700         PERFORM D900-ZERO-ALL-METRICS
028800     ELSE
028900*            W-MASE-MAE-SUMME sammelt die 5 MAE-Werte auf, waehrend
029000*            C100 sie je Vorlaufzeit berechnet - erst danach kann
029100*            B200 den Durchschnitt bilden.
029200         MOVE ZERO TO W-MASE-MAE-SUMME
029300         PERFORM C100-METRIK-JE-VORLAUF
029400             VARYING RBC-MET-IDX FROM 1 BY 1 UNTIL RBC-MET-IDX > 5
029500         PERFORM B200-COMPUTE-MASE
029600*            MASE ist ein einziger Pipeline-Wert, wird aber auf allen
029700*            5 Ausgabezeilen wiederholt (siehe C900-Banner unten).
029800         PERFORM C900-VERTEILE-MASE
029900             VARYING RBC-MET-IDX FROM 1 BY 1 UNTIL RBC-MET-IDX > 5
030000     END-IF
030100     .
030200 B100-99.
030300     EXIT.
030400
030500******************************************************************
030600* C100 - MAE, RMSE und MEDAE einer Vorlaufzeit (RBC-MET-IDX =
030700* 1..5, d.h. T5..T1) ueber alle verknuepften Zeilen berechnen.
030800******************************************************************
030900 C100-METRIK-JE-VORLAUF SECTION.
031000 C100-00.
031100*            Klartext-Code (T5..T1) fuer die Ausgabezeile ablegen -
031200*            vor der eigentlichen Berechnung, damit die Zeile auch
031300*            bei einem spaeteren Abbruch (kommt hier praktisch nicht
031400*            vor) bereits einen gueltigen Vorlauftag traegt.
031500     MOVE W-LEAD-CODE (RBC-MET-IDX) TO RBC-MET-LEAD-CODE (RBC-MET-IDX)
031600
031700     MOVE ZERO TO W-SUMME-ABS W-SUMME-QUADRAT
031800*            W-ERROR-ROW-COUNT bestimmt die tatsaechliche Groesse der
031900*            variablen OCCURS-Tabelle W-ERROR-TABLE fuer diesen
032000*            Durchlauf.
032100     MOVE RBC-JOI-ROW-COUNT TO W-ERROR-ROW-COUNT
032200     PERFORM C110-FEHLER-JE-ZEILE
032300         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > RBC-JOI-ROW-COUNT
032400
032500*            MAE (Regel 3): Mittelwert der absoluten Fehler.
032600     COMPUTE RBC-MET-R-MAE (RBC-MET-IDX) ROUNDED =
032700             W-SUMME-ABS / RBC-JOI-ROW-COUNT
032800*            RMSE (Regel 4): Wurzel aus dem Mittelwert der
032900*            Fehlerquadrate - die Wurzel selbst zieht C300.
033000     COMPUTE W-RADIKAND ROUNDED =
033100             W-SUMME-QUADRAT / RBC-JOI-ROW-COUNT
033200     PERFORM C300-WURZEL
033300     MOVE W-WURZEL TO RBC-MET-R-RMSE (RBC-MET-IDX)
033400
033500*            MEDAE (Regel 5): Median der absoluten Fehler - dazu
033600*            muss das Fehlerfeld erst sortiert werden (C150), bevor
033700*            C160 den mittleren Wert herausgreifen kann.
033800     PERFORM C150-SORT-ERROR-ARRAY
033900     PERFORM C160-MEDIAN-BESTIMMEN
034000     MOVE W-MEDAE-WERT TO RBC-MET-R-MEDAE (RBC-MET-IDX)
034100
034200*            fuer B200-COMPUTE-MASE aufsummiert - MASE braucht den
034300*            Durchschnitt der 5 MAE-Werte ueber alle Vorlaufzeiten.
034400     ADD RBC-MET-R-MAE (RBC-MET-IDX) TO W-MASE-MAE-SUMME
034500     .
034600 C100-99.
034700     EXIT.
034800
034900******************************************************************
035000* C110 - Fehler einer verknuepften Zeile fuer die laufende
035100* Vorlaufzeit bilden; absoluter Fehler in W-ERROR-ROW abgelegt
035200* (Grundlage fuer C160), Summen fuer MAE/RMSE mitgefuehrt.
035300******************************************************************
035400 C110-FEHLER-JE-ZEILE SECTION.
035500 C110-00.
035600*            Fehler = IST-Wert minus Prognose der laufenden
035700*            Vorlaufzeit (RBC-MET-IDX indiziert dieselbe Spalte wie
035800*            in RBCDTR0M/C230 befuellt).
035900     COMPUTE W-JOI-FEHLER =
036000             RBC-JOI-R-VALUE (C4-I1)
036100             - RBC-JOI-R-FCT-TAB (C4-I1, RBC-MET-IDX)
036200*            Betrag bilden - MAE/MEDAE/RMSE arbeiten alle mit dem
036300*            absoluten (bzw. quadrierten) Fehler, das Vorzeichen der
036400*            Abweichung selbst ist fuer diese Kennzahlen ohne Belang.
036500     IF W-JOI-FEHLER < ZERO
036600         COMPUTE W-JOI-FEHLER = W-JOI-FEHLER * -1
036700     END-IF
036800
036900     ADD W-JOI-FEHLER TO W-SUMME-ABS
037000     COMPUTE W-JOI-QUADRAT = W-JOI-FEHLER * W-JOI-FEHLER
037100     ADD W-JOI-QUADRAT TO W-SUMME-QUADRAT
037200*            Ablage in W-ERROR-ROW (Index C4-I1, deckungsgleich mit
037300*            RBC-JOINED-TABLE) fuer die spaetere Median-Berechnung.
037400     MOVE W-JOI-FEHLER TO W-ERROR-WERT (C4-I1)
037500     .
037600 C110-99.
037700     EXIT.
037800
037900******************************************************************
038000* C150 - Insertion-Sort von W-ERROR-TABLE, aufsteigend, als
038100* Vorbereitung fuer C160-MEDIAN-BESTIMMEN.
038200******************************************************************
038300*            Insertion-Sort statt SORT-Verb: die Tabelle lebt nur im
038400*            Working-Storage und wird pro Vorlaufzeit neu aufgebaut,
038500*            ein eigener SORT-Lauf mit Zwischendatei waere hierfuer
038600*            unverhaeltnismaessig.
038700 C150-SORT-ERROR-ARRAY SECTION.
038800 C150-00.
038900     IF W-ERROR-ROW-COUNT > 1
039000         PERFORM C155-EINFUEGEN-FEHLER
039100             VARYING C4-I1 FROM 2 BY 1 UNTIL C4-I1 > W-ERROR-ROW-COUNT
039200     END-IF
039300     .
039400 C150-99.
039500     EXIT.
039600
039700*            klassisches Einfuegen: das an Position C4-I1 stehende
039800*            Element wird so lange nach links getauscht, bis sein
039900*            linker Nachbar nicht mehr groesser ist.
040000 C155-EINFUEGEN-FEHLER SECTION.
040100 C155-00.
040200     MOVE C4-I1 TO C4-PTR
040300     PERFORM C158-TAUSCHE-FEHLER
040400         UNTIL C4-PTR NOT > 1
040500         OR W-ERROR-WERT (C4-PTR - 1) NOT > W-ERROR-WERT (C4-PTR)
040600     .
040700 C155-99.
040800     EXIT.
040900
041000*            ein einzelner Tausch zweier Nachbarwerte ueber das
041100*            Zwischenfeld W-TAUSCH-FEHLER.
041200 C158-TAUSCHE-FEHLER SECTION.
041300 C158-00.
041400     MOVE W-ERROR-WERT (C4-PTR)     TO W-TAUSCH-FEHLER
041500     MOVE W-ERROR-WERT (C4-PTR - 1) TO W-ERROR-WERT (C4-PTR)
041600     MOVE W-TAUSCH-FEHLER           TO W-ERROR-WERT (C4-PTR - 1)
041700     COMPUTE C4-PTR = C4-PTR - 1
041800     .
041900 C158-99.
042000     EXIT.
042100
042200******************************************************************
042300* C160 - Median aus dem sortierten Fehlerfeld herausgreifen:
042400* ungerade Anzahl -> mittlerer Eintrag; gerade Anzahl -> Mittel
042500* der beiden mittleren Eintraege.
042600******************************************************************
042700*            C4-MOD = 1 bei ungerader, 0 bei gerader Zeilenzahl -
042800*            ermittelt ueber Ganzzahldivision und Rueckrechnung,
042900*            da diese Sprachversion kein FUNCTION MOD kennt.
043000 C160-MEDIAN-BESTIMMEN SECTION.
043100 C160-00.
043200     COMPUTE C4-MID = W-ERROR-ROW-COUNT / 2
043300     COMPUTE C4-MOD = W-ERROR-ROW-COUNT - (C4-MID * 2)
043400     IF C4-MOD = 1
043500         MOVE W-ERROR-WERT (C4-MID + 1) TO W-MEDAE-WERT
043600     ELSE
043700         COMPUTE W-MEDAE-WERT ROUNDED =
043800             (W-ERROR-WERT (C4-MID) + W-ERROR-WERT (C4-MID + 1)) / 2
043900     END-IF
044000     .
044100 C160-99.
044200     EXIT.
044300
044400******************************************************************
044500* C300 - Quadratwurzel von W-RADIKAND nach W-WURZEL, Newton-
044600* Verfahren (25 Schritte reichen fuer die hier auftretenden
044700* Groessenordnungen locker aus). Kein FUNCTION SQRT.
044800******************************************************************
044900 C300-WURZEL SECTION.
045000 C300-00.
045100     IF W-RADIKAND = ZERO
045200         MOVE ZERO TO W-WURZEL
045300     ELSE
045400*            Startwert 1 statt W-RADIKAND selbst - unkritisch, da
045500*            das Verfahren unabhaengig vom Startwert innerhalb der
045600*            25 Schritte konvergiert; W-RADIKAND koennte sehr gross
045700*            sein und den ersten Schritt unnoetig verlangsamen.
045800         MOVE 1 TO W-WURZEL
045900         PERFORM C310-NEWTON-SCHRITT
046000             VARYING C4-ITER FROM 1 BY 1 UNTIL C4-ITER > 25
046100     END-IF
046200     .
046300 C300-99.
046400     EXIT.
046500
046600*            Newton-Iteration x(n+1) = (x(n) + a/x(n)) / 2 fuer
046700*            Quadratwurzel(a); a = W-RADIKAND bleibt ueber alle
046800*            Schritte unveraendert.
046900 C310-NEWTON-SCHRITT SECTION.
047000 C310-00.
047100     COMPUTE W-WURZEL ROUNDED =
047200             (W-WURZEL + (W-RADIKAND / W-WURZEL)) / 2
047300     .
047400 C310-99.
047500     EXIT.
047600
047700******************************************************************
047800* B200 - MASE: Mittelwert der 5 MAE-Werte im Verhaeltnis zum
047900* mittleren absoluten Fehler der naiven Vorhersage (Regel 6).
048000* MAE-NAIV = 0 -> MASE = 0 (Division durch Null vermeiden).
048100******************************************************************
048200 B200-COMPUTE-MASE SECTION.
048300 B200-00.
048400     COMPUTE W-MASE-MAE-FORECAST ROUNDED = W-MASE-MAE-SUMME / 5
048500     PERFORM C400-BUILD-NAIVE-TABLE
048600
048700*            Schutz gegen Division durch Null: ein naiver Fehler von
048800*            exakt Null (z.B. bei nur einer einzigen IST-Zeile ohne
048900*            Vergleichswert) wuerde die COMPUTE unten scheitern
049000*            lassen - MASE wird in diesem Fall auf Null gesetzt.
049100     IF W-MASE-MAE-NAIVE = ZERO
049200         MOVE ZERO TO W-MASE-WERT
049300     ELSE
049400         COMPUTE W-MASE-WERT ROUNDED =
049500             W-MASE-MAE-FORECAST / W-MASE-MAE-NAIVE
049600     END-IF
049700     .
049800 B200-99.
049900     EXIT.
050000
050100******************************************************************
050200* C400 - IST-Werte nach DT sortieren und den mittleren absoluten
050300* Fehler der naiven Vorhersage (voriger IST-Wert) bilden.
050400******************************************************************
050500*            Warum eine eigene, nach DT sortierte Tabelle statt der
050600*            Reihenfolge in RBC-JOINED-TABLE: die verknuepften Zeilen
050700*            liegen dort in der Reihenfolge der urspruenglichen IST-
050800*            Datei vor, die naive Vorhersage (voriger IST-Wert)
050900*            ergibt aber nur zeitlich aufsteigend einen Sinn.
051000 C400-BUILD-NAIVE-TABLE SECTION.
051100 C400-00.
051200     MOVE ZERO TO W-NAIVE-ROW-COUNT
051300     PERFORM C410-KOPIERE-NAIVE
051400         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > RBC-JOI-ROW-COUNT
051500
051600     IF W-NAIVE-ROW-COUNT > 1
051700         PERFORM C420-SORT-NAIVE-BY-DT
051800         MOVE ZERO TO W-NAIVE-DIFF-SUMME
051900         PERFORM C430-SUMME-NAIVE-DIFF
052000             VARYING C4-I1 FROM 2 BY 1 UNTIL C4-I1 > W-NAIVE-ROW-COUNT
052100         COMPUTE W-MASE-MAE-NAIVE ROUNDED =
052200             W-NAIVE-DIFF-SUMME / (W-NAIVE-ROW-COUNT - 1)
052300     ELSE
052400*            weniger als 2 Zeilen: keine aufeinanderfolgenden Werte
052500*            moeglich, der naive Fehler bleibt Null (siehe B200 fuer
052600*            die Behandlung dieses Falls).
052700         MOVE ZERO TO W-MASE-MAE-NAIVE
052800     END-IF
052900     .
053000 C400-99.
053100     EXIT.
053200
053300*            eine Zeile aus RBC-JOINED-TABLE (nur DT und IST-Wert,
053400*            die Prognosespalten sind fuer MASE unerheblich) nach
053500*            W-NAIVE-TABLE uebernehmen.
053600*            Warum ausnahmslos jede Zeile kopiert und nicht nur eine
053700*            je Zeitpunkt: RBC-JOINED-TABLE enthaelt bereits genau
053800*            eine Zeile je (Stadt,Groesse,DT), Duplikate koennen hier
053900*            nicht auftreten.
054000 C410-KOPIERE-NAIVE SECTION.
054100 C410-00.
054200     ADD 1 TO W-NAIVE-ROW-COUNT
054300     SET W-NAIVE-IDX TO W-NAIVE-ROW-COUNT
054400     MOVE RBC-JOI-R-DT (C4-I1)    TO W-NAIVE-DT (W-NAIVE-IDX)
054500     MOVE RBC-JOI-R-VALUE (C4-I1) TO W-NAIVE-VALUE (W-NAIVE-IDX)
054600     .
054700 C410-99.
054800     EXIT.
054900
055000******************************************************************
055100* C420 - Insertion-Sort von W-NAIVE-TABLE, aufsteigend nach DT.
055200******************************************************************
055300*            wie C150/C155/C158, jedoch auf DT statt auf den
055400*            Fehlerwert sortiert - eigene Absaetze, da beide Sorts
055500*            unabhaengig voneinander und zu unterschiedlichen
055600*            Zeitpunkten im Ablauf laufen.
055700 C420-SORT-NAIVE-BY-DT SECTION.
055800 C420-00.
055900     PERFORM C425-EINFUEGEN-NAIVE
056000         VARYING C4-I1 FROM 2 BY 1 UNTIL C4-I1 > W-NAIVE-ROW-COUNT
056100     .
056200 C420-99.
056300     EXIT.
056400
056500 C425-EINFUEGEN-NAIVE SECTION.
056600 C425-00.
056700     MOVE C4-I1 TO C4-PTR
056800     PERFORM C428-TAUSCHE-NAIVE
056900         UNTIL C4-PTR NOT > 1
057000         OR W-NAIVE-DT (C4-PTR - 1) NOT > W-NAIVE-DT (C4-PTR)
057100     .
057200 C425-99.
057300     EXIT.
057400
057500*            Tausch der ganzen Gruppe W-NAIVE-ROW (DT und Wert
057600*            zusammen) ueber W-TAUSCH-NAIVE, damit DT und Wert nach
057700*            dem Sortieren weiterhin zusammengehoeren.
057800 C428-TAUSCHE-NAIVE SECTION.
057900 C428-00.
058000     MOVE W-NAIVE-ROW (C4-PTR)     TO W-TAUSCH-NAIVE
058100     MOVE W-NAIVE-ROW (C4-PTR - 1) TO W-NAIVE-ROW (C4-PTR)
058200     MOVE W-TAUSCH-NAIVE           TO W-NAIVE-ROW (C4-PTR - 1)
058300     COMPUTE C4-PTR = C4-PTR - 1
058400     .
058500 C428-99.
058600     EXIT.
058700
058800******************************************************************
058900* C430 - Summe der absoluten Differenzen aufeinanderfolgender
059000* (nach DT sortierter) IST-Werte bilden (naiver Vorhersagefehler).
059100******************************************************************
059200*            gleiche Betragslogik wie C110 - Vorzeichen der
059300*            Aenderung zwischen zwei aufeinanderfolgenden IST-Werten
059400*            ist fuer den mittleren naiven Fehler ohne Belang.
059500 C430-SUMME-NAIVE-DIFF SECTION.
059600 C430-00.
059700     COMPUTE W-NAIVE-DIFF =
059800             W-NAIVE-VALUE (C4-I1) - W-NAIVE-VALUE (C4-I1 - 1)
059900     IF W-NAIVE-DIFF < ZERO
060000         COMPUTE W-NAIVE-DIFF = W-NAIVE-DIFF * -1
060100     END-IF
060200     ADD W-NAIVE-DIFF TO W-NAIVE-DIFF-SUMME
060300     .
060400 C430-99.
060500     EXIT.
060600
060700******************************************************************
060800* C900 - MASE ist EIN Wert je Pipeline, aber auf allen 5 Zeilen
060900* der Ausgabetabelle zu wiederholen (RECORD LAYOUT METRICS-RECORD).
061000******************************************************************
061100*            Warum wiederholen statt einmal ausgeben: die Ausgabe-
061200*            datei metrics_<groesse>_<stadt>.csv (siehe RBCWIO0M,
061300*            B300/D300) hat genau eine Zeile je Vorlauftag mit allen
061400*            vier Kennzahlspalten - eine eigene MASE-Sonderzeile
061500*            haette das feste Ausgabeformat durchbrochen.
061600 C900-VERTEILE-MASE SECTION.
061700 C900-00.
061800     MOVE W-MASE-WERT TO RBC-MET-R-MASE (RBC-MET-IDX)
061900     .
062000 C900-99.
062100     EXIT.
062200
062300******************************************************************
062400* D900 - Regel 9: keine verknuepften Zeilen vorhanden - alle 5
062500* Ausgabezeilen auf Null setzen, kein Berechnungsversuch.
062600******************************************************************
062700*            fuenf Zeilen, unabhaengig davon, dass keinerlei
062800*            Berechnung stattfindet - das nachgelagerte RBCWIO0M
062900*            (Kommando WM) erwartet immer genau 5 Eintraege in
063000*            RBC-METRICS-TABLE.
063100 D900-ZERO-ALL-METRICS SECTION.
063200 D900-00.
063300     PERFORM D910-NULLE-ZEILE
063400         VARYING RBC-MET-IDX FROM 1 BY 1 UNTIL RBC-MET-IDX > 5
063500     .
063600 D900-99.
063700     EXIT.
063800
063900*            alle vier Kennzahlen einer Zeile auf Null, Klartext-
064000*            Vorlaufcode trotzdem gesetzt - die Ausgabedatei behaelt
064100*            damit ihr festes 5-Zeilen-Format auch im Leerfall.
064200 D910-NULLE-ZEILE SECTION.
064300 D910-00.
064400     MOVE W-LEAD-CODE (RBC-MET-IDX) TO RBC-MET-LEAD-CODE (RBC-MET-IDX)
064500     MOVE ZERO TO RBC-MET-R-MAE   (RBC-MET-IDX)
064600     MOVE ZERO TO RBC-MET-R-RMSE  (RBC-MET-IDX)
064700     MOVE ZERO TO RBC-MET-R-MEDAE (RBC-MET-IDX)
064800     MOVE ZERO TO RBC-MET-R-MASE  (RBC-MET-IDX)
064900     .
065000 D910-99.
065100     EXIT.
