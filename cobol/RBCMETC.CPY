000100******************************************************************
000200* Copybook       :: RBCMETC
000300* Letzte Aenderung :: 1998-11-09
000400* Letzte Version   :: C.01.00
000500* Kurzbeschreibung :: Satzbild fuer eine Zeile der
000600*                     metrics_<var>_<stadt>.csv (eine je
000700*                     Vorlaufzeit T5..T1) und die 5-Zeilen-
000800*                     Tabelle, wie sie MetricCalculator liefert.
000900*
001000* Aenderungen (Version und Datum bei Aenderung nachtragen)
001100*----------------------------------------------------------------*
001200* Vers.  | Datum      | von | Kommentar                          *
001300*--------|------------|-----|------------------------------------*
001400* C.00.00| 1991-06-05 | ors | Neuerstellung fuer ROBOCLIMATE      *
001500* C.01.00| 1998-11-09 | ahs | Y2K: Feld MET-LEAD-CODE ergaenzt    *
001600*        |            |     | fuer Klartext T5..T1 in der Tabelle *
001700*        |            |     | (Auftrag RBC-0007)                  *
001800*----------------------------------------------------------------*
001900******************************************************************
002000 01  RBC-METRICS-RECORD.
002100*        Mean Absolute Error dieser Vorlaufzeit
002200     05  RBC-MET-MAE             PIC S9(05)V9(04).
002300*        Root Mean Squared Error dieser Vorlaufzeit
002400     05  RBC-MET-RMSE            PIC S9(05)V9(04).
002500*        Median Absolute Error dieser Vorlaufzeit
002600     05  RBC-MET-MEDAE           PIC S9(05)V9(04).
002700*        Mean Absolute Scaled Error - EIN Wert je (Stadt,
002800*        Groesse)-Pipeline, auf allen 5 Zeilen wiederholt
002900     05  RBC-MET-MASE            PIC S9(05)V9(04).
003000     05  FILLER                  PIC X(20).
003100*
003200******************************************************************
003300* Tabelle der 5 Ausgabezeilen T5 (aelteste Vorhersage) bis T1
003400* (juengste Vorhersage), in dieser Reihenfolge zu schreiben.
003500******************************************************************
003600 01  RBC-METRICS-TABLE.
003700     05  RBC-MET-ROW
003800                 OCCURS 5 TIMES
003900                 INDEXED BY RBC-MET-IDX.
004000*            Klartext der Vorlaufzeit fuer Anzeige/Diagnose
004100         10  RBC-MET-LEAD-CODE       PIC X(02).
004200         10  RBC-MET-R-MAE           PIC S9(05)V9(04).
004300         10  RBC-MET-R-RMSE          PIC S9(05)V9(04).
004400         10  RBC-MET-R-MEDAE         PIC S9(05)V9(04).
004500         10  RBC-MET-R-MASE          PIC S9(05)V9(04).
004600         10  FILLER                  PIC X(10).
