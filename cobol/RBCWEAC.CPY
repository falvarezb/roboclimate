000100******************************************************************
000200* Copybook       :: RBCWEAC
000300* Letzte Aenderung :: 1998-11-09
000400* Letzte Version   :: C.02.00
000500* Kurzbeschreibung :: Satzbild fuer eine Wettermessung bzw. eine
000600*                     Wettervorhersage (RBC-WEATHER-RECORD).
000700*                     Wird sowohl fuer IST-Werte (weather_<stadt>)
000800*                     als auch fuer PROGNOSE-Werte (forecast_
000900*                     <stadt>) benutzt - der Satzaufbau ist in
001000*                     beiden Dateien identisch.
001100*
001200* Aenderungen (Version und Datum bei Aenderung nachtragen)
001300*----------------------------------------------------------------*
001400* Vers.  | Datum      | von | Kommentar                          *
001500*--------|------------|-----|------------------------------------*
001600* C.00.00| 1991-06-03 | ors | Neuerstellung fuer ROBOCLIMATE      *
001700* C.01.00| 1992-01-20 | kl  | Feld TODAY-TEXT ergaenzt fuer       *
001800*        |            |     | Rueckschreiben im Original-Format  *
001900* C.02.00| 1998-11-09 | ahs | Y2K: YYYYMMDD statt YYMMDD, DT auf  *
002000*        |            |     | 10 Stellen erweitert (Auftrag      *
002100*        |            |     | RBC-0007)                          *
002200*----------------------------------------------------------------*
002300******************************************************************
002400 01  RBC-WEATHER-RECORD.
002500*        Lufttemperatur, Grad Celsius, 4 Nachkommastellen
002600     05  RBC-WEA-TEMPERATURE     PIC S9(05)V9(04).
002700*        Luftdruck, hPa, 4 Nachkommastellen
002800     05  RBC-WEA-PRESSURE        PIC S9(05)V9(04).
002900*        Relative Luftfeuchte, Prozent, 4 Nachkommastellen
003000     05  RBC-WEA-HUMIDITY        PIC S9(05)V9(04).
003100*        Windgeschwindigkeit, 4 Nachkommastellen
003200     05  RBC-WEA-WIND-SPEED      PIC S9(05)V9(04).
003300*        Windrichtung in Grad, 4 Nachkommastellen
003400     05  RBC-WEA-WIND-DEG        PIC S9(05)V9(04).
003500*        DT = Zieltag der Messung/Vorhersage, Unix-Epoch-Sekunden
003600     05  RBC-WEA-DT              PIC 9(10).
003700*        TODAY = Erfassungsdatum des Satzes (numerische Sicht)
003800     05  RBC-WEA-TODAY-DATE.
003900         10  RBC-WEA-TODAY-YYYY  PIC 9(04).
004000         10  RBC-WEA-TODAY-MM    PIC 9(02).
004100         10  RBC-WEA-TODAY-DD    PIC 9(02).
004200*        Y2K (C.02.00) - numerische Sicht auf TODAY-DATE
004300*        fuer Sortierung/Vergleich der 5 Vorhersagen
004400     05  RBC-WEA-TODAY-YMD REDEFINES RBC-WEA-TODAY-DATE
004500                                PIC 9(08).
004600*        TODAY im Original-Textformat JJJJ-MM-TT, fuer das
004700*        Rueckschreiben in join_<var>_<stadt>.csv (C.01.00)
004800     05  RBC-WEA-TODAY-TEXT      PIC X(10).
004900     05  FILLER                  PIC X(15).
005000*
005100******************************************************************
005200* Tabelle von RBC-WEATHER-RECORD-Saetzen, fuer IST- und
005300* PROGNOSE-Datei je Stadt im Working-Storage der Module gehalten.
005400* MAX-Werte s.u. sind grosszuegig auf ca. 5 Jahre Tagesdaten
005500* (IST) bzw. das 5-fache (PROGNOSE, 5 Vorlaufzeiten je Tag)
005600* ausgelegt.
005700******************************************************************
005800 01  RBC-WEATHER-TABLE.
005900     05  RBC-WEA-MAX-ROWS        PIC 9(05) COMP VALUE 2000.
006000     05  RBC-WEA-ROW
006100                 OCCURS 1 TO 2000 TIMES
006200                 DEPENDING ON RBC-WEA-ROW-COUNT
006300                 INDEXED BY RBC-WEA-IDX.
006400         10  RBC-WEA-R-TEMPERATURE   PIC S9(05)V9(04).
006500         10  RBC-WEA-R-PRESSURE      PIC S9(05)V9(04).
006600         10  RBC-WEA-R-HUMIDITY      PIC S9(05)V9(04).
006700         10  RBC-WEA-R-WIND-SPEED    PIC S9(05)V9(04).
006800         10  RBC-WEA-R-WIND-DEG      PIC S9(05)V9(04).
006900         10  RBC-WEA-R-DT            PIC 9(10).
007000         10  RBC-WEA-R-TODAY-YMD     PIC 9(08).
007100         10  RBC-WEA-R-TODAY-TEXT    PIC X(10).
007200         10  FILLER                  PIC X(15).
007300 01  RBC-WEA-ROW-COUNT           PIC 9(05) COMP VALUE ZERO.
