000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =RBCLIB
000500?NOLMAP, SYMBOLS, INSPECT
000600?SAVE ALL
000700?SAVEABEND
000800?LINES 66
000900?CHECK 3
001000
001100 IDENTIFICATION DIVISION.
001200
001300 PROGRAM-ID.    RBCWIO0M.
001400 AUTHOR.        O RUEGG-STEINER.
001500 INSTALLATION.  METEODATA AG, ZUERICH.
001600 DATE-WRITTEN.  1991-06-10.
001700 DATE-COMPILED.
001800 SECURITY.      NUR FUER INTERNEN GEBRAUCH - BATCH ROBOCLIMATE.
001900
002000******************************************************************
002100* Letzte Aenderung :: 1998-11-09
002200* Letzte Version   :: C.02.00
002300* Kurzbeschreibung :: WeatherIO-Modul der ROBOCLIMATE-Strecke.
002400*                     Liest weather_<stadt>- und forecast_<stadt>-
002500*                     CSV-Dateien ein und schreibt die je (Stadt,
002600*                     Groesse)-Pipeline anfallenden Dateien
002700*                     join_<groesse>_<stadt>.csv und
002800*                     metrics_<groesse>_<stadt>.csv.
002900* Auftrag          :: RBC-0001
003000*
003100* Aenderungen (Version und Datum bei Aenderung nachtragen)
003200*----------------------------------------------------------------*
003300* Vers.  | Datum      | von | Kommentar                          *
003400*--------|------------|-----|------------------------------------*
003500* C.00.00| 1991-06-10 | ors | Neuerstellung fuer ROBOCLIMATE      *
003600*        |            |     | (Kommandos RA/RF/WJ/WM)             *
003700* C.01.00| 1992-01-20 | kl  | TODAY-TEXT wird jetzt beim Lesen    *
003800*        |            |     | mitgefuehrt fuer WJ (Auftrag        *
003900*        |            |     | RBC-0003)                          *
004000* C.02.00| 1998-11-09 | ahs | Y2K: DT auf 10 Stellen, C310-PARSE-  RBC0007
004100*        |            |     | DT rundet statt abzuschneiden       *
004200*        |            |     | (Auftrag RBC-0007)                 *
004300* C.02.01| 1999-02-08 | ahs | Kommentare zu B100/B110/C100/C110   *
004400*        |            |     | nachgetragen, keine Logikaenderung  *
004500*        |            |     | (interne Revision, kein Auftrag)   *
004600* C.02.02| 1999-04-15 | LOR | Kommentare zu C300/C900/E100/F100/  *
004700*        |            |     | F200 nachgetragen, keine Logik-    *
004800*        |            |     | aenderung (interne Revision)       *
004900* C.02.03| 1999-08-11 | ahs | C320-PARSE-TODAY befuellt jetzt     *
005000*        |            |     | RBC-xxx-R-TODAY-YMD (war leerer    *
005100*        |            |     | Rumpf - Sortierschluessel T5..T1   *
005200*        |            |     | im DataTransformer stand bisher    *
005300*        |            |     | immer auf ZERO); C900 prueft neu   *
005400*        |            |     | zusaetzlich C4-KOMMA-ANZ = 6, damit *
005500*        |            |     | Zeilen mit zu vielen Rohfeldern    *
005600*        |            |     | nicht mehr durchrutschen (Fehler   *
005700*        |            |     | aus Revision durch QS gemeldet)    *
005800* C.02.04| 1999-09-06 | LOR | WS-DYN-IN-NAME/-OUT-NAME auf 40     *
005900*        |            |     | Bytes verbreitert; B200/B300        *
006000*        |            |     | pruefen STRING jetzt per ON         *
006100*        |            |     | OVERFLOW; bei 20 Bytes wurden       *
006200*        |            |     | lange Dateinamen (Groesse+          *
006300*        |            |     | Mittelstueck+Stadt) still           *
006400*        |            |     | abgeschnitten (Fehler aus           *
006500*        |            |     | Revision durch QS gemeldet)         *
006600*----------------------------------------------------------------*
006700******************************************************************
006800*
006900* Programmbeschreibung
007000* --------------------
007100* LINK-CMD = "RA"  Aktuelle Werte lesen  (weather_<stadt>.csv)
007200* LINK-CMD = "RF"  Prognosewerte lesen   (forecast_<stadt>.csv)
007300* LINK-CMD = "WJ"  Verknuepfte Zeilen schreiben (join_...)
007400* LINK-CMD = "WM"  Kennzahlen schreiben         (metrics_...)
007500*
007600* Warum dieses Modul die Dateizugriffe buendelt: alle anfallenden
007700* Dateinamen (weather_*, forecast_*, join_*, metrics_*) folgen den
007800* gleichen Namensregeln (Praefix/Suffix plus Stadt bzw. Groesse) und
007900* werden mit denselben CSV-Routinen gelesen bzw. geschrieben. Damit
008000* diese Routinen (Tokenizer, Dezimal-Parser, Dezimal-Formatierer)
008100* nur einmal existieren, sind alle vier Kommandos in einem Modul
008200* zusammengefasst statt auf vier kleine Programme verteilt.
008300*
008400* Warum kein FUNCTION-Aufruf fuer die Zahlenwandlung verwendet wird:
008500* zum Zeitpunkt der Ersterstellung (1991) war auf der hiesigen
008600* Anlage kein COBOL-85-Compiler mit intrinsischen Funktionen im
008700* Einsatz; die Wandlung Text<->Dezimalfeld geschieht daher komplett
008800* ueber UNSTRING/INSPECT/COMPUTE, wie in den anderen Strecken dieses
008900* Hauses auch schon vor ROBOCLIMATE ueblich.
009000*
009100******************************************************************
009200
009300 ENVIRONMENT DIVISION.
009400 CONFIGURATION SECTION.
009500 SPECIAL-NAMES.
009600*            SWITCH-15 ist der bekannte Operator-Schalter fuer die
009700*            Versionsauskunft (siehe auch RBCDRV0M/RBCDTR0M/
009800*            RBCMET0M) - "RA "/... wird dann gar nicht erst
009900*            ausgewertet, das Modul zeigt nur seinen Stand an.
010000     SWITCH-15 IS ANZEIGE-VERSION
010100         ON STATUS IS SHOW-VERSION
010200*            CLASS ZIFFERN ist als Werkzeug fuer eine kuenftige
010300*            IF ... IS ZIFFERN Pruefung vorgesehen; C900-PRUEFE-
010400*            UND-ZERLEGE zerlegt heute noch ueber UNSTRING/E100,
010500*            die Klasse bleibt bewusst deklariert fuer den Ausbau.
010600     CLASS ZIFFERN IS "0123456789".
010700
010800 INPUT-OUTPUT SECTION.
010900 FILE-CONTROL.
011000*            Ein- und Ausgabedatei teilen sich denselben Satzaufbau
011100*            (133 Byte Zeilenpuffer); je nach Kommando wird nur die
011200*            eine oder die andere Datei tatsaechlich geoeffnet.
011300*            Beide SELECT-Eintraege haengen an derselben FILE-STATUS
011400*            - da nie beide Dateien gleichzeitig offen sind (siehe
011500*            F100/F200), reicht ein gemeinsamer Statuscode fuer beide.
011600     SELECT WEA-CSV-FILE-IN  ASSIGN TO WS-DYN-IN-NAME
011700                             ORGANIZATION IS LINE SEQUENTIAL
011800                             FILE STATUS IS FILE-STATUS.
011900     SELECT WEA-CSV-FILE-OUT ASSIGN TO WS-DYN-OUT-NAME
012000                             ORGANIZATION IS LINE SEQUENTIAL
012100                             FILE STATUS IS FILE-STATUS.
012200
012300 DATA DIVISION.
012400 FILE SECTION.
012500*            133 Byte statt 132, damit auch eine volle 132-Byte-
012600*            Zeile plus abschliessendes CR/LF-Handling auf Anlagen
012700*            mit Fremdherkunft-Dateien nicht abgeschnitten wird.
012800 FD  WEA-CSV-FILE-IN
012900     LABEL RECORD IS STANDARD
013000     RECORDING MODE IS F.
013100 01  WEA-IN-LINE                 PIC X(133).
013200
013300 FD  WEA-CSV-FILE-OUT
013400     LABEL RECORD IS STANDARD
013500     RECORDING MODE IS F.
013600 01  WEA-OUT-LINE                PIC X(133).
013700
013800 WORKING-STORAGE SECTION.
013900*--------------------------------------------------------------------*
014000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
014100*--------------------------------------------------------------------*
014200*            Ausschliesslich ganzzahlige Zaehler/Indizes/Zwischen-
014300*            werte ohne Nachkommastellen - siehe Hausregel: COMP
014400*            wird bei uns nie mit einer V-Picture kombiniert, dafuer
014500*            bleiben Betrags-/Messwertfelder zonal (DISPLAY).
014600 01          COMP-FELDER.
014700*            C4-I1 zaehlt die eingelesenen Zeilen je Datei (Steuer-
014800*            variable der PERFORM VARYING in B100/B110); C4-I2 ist
014900*            zur Zeit ungenutzte Reserve aus der Ersterstellung.
015000     05      C4-I1               PIC S9(04) COMP.
015100     05      C4-I2               PIC S9(04) COMP.
015200*            C4-PTR/C4-LEN dienen ausschliesslich E110-LINKSBUENDIG
015300*            (Position der ersten Ziffer bzw. verbleibende Laenge).
015400     05      C4-PTR              PIC S9(04) COMP.
015500     05      C4-LEN              PIC S9(04) COMP.
015600*            C4-KOMMA-ANZ/C4-FELD-ANZ gehoeren zu C900-PRUEFE-UND-
015700*            ZERLEGE (Kommazaehlung bzw. Anzahl belegter Tokens).
015800     05      C4-KOMMA-ANZ        PIC S9(04) COMP.
015900     05      C4-FELD-ANZ         PIC S9(04) COMP.
016000*            C9-DEZ-INT/-FRAC sind Ganzzahl-Hilfsfelder fuer die
016100*            Zerlegung eines "-nnn.nnnn"-Textes in Vor- und Nach-
016200*            kommaanteil - selbst ganzzahlig, daher COMP zulaessig,
016300*            obwohl sie am Ende zu einem Dezimalwert zusammengefuegt
016400*            werden (W-DEZ-WERT, siehe unten, bleibt DISPLAY).
016500     05      C9-DEZ-INT          PIC S9(10) COMP.
016600     05      C9-DEZ-FRAC         PIC S9(04) COMP.
016700
016800*--------------------------------------------------------------------*
016900* Display-Felder: Praefix D
017000*--------------------------------------------------------------------*
017100*            Editierfelder fuer die Zahl-nach-Text-Wandlung in
017200*            E100-FORMAT-DEZIMAL; siehe dort.
017300 01          DISPLAY-FELDER.
017400*            5 Stellen genuegen fuer den Ganzzahlanteil unserer
017500*            Messwerte (max. 4-stellig, z.B. Luftdruck bis 1084);
017600*            eine 6. Stelle wuerde nur bei einer kuenftigen Groesse
017700*            mit groesserem Wertebereich noetig.
017800     05      D-INT-ED            PIC ZZZZ9.
017900*            D-DT-ED ist die 10-stellige Epochensekunde nach der
018000*            Y2K-Anpassung (siehe Aenderung C.02.00 oben) - vorher
018100*            waren es 8 Stellen, was um das Jahr 2038 nicht mehr
018200*            gereicht haette.
018300     05      D-DT-ED             PIC 9(10).
018400
018500*--------------------------------------------------------------------*
018600* Felder mit konstantem Inhalt: Praefix K
018700*--------------------------------------------------------------------*
018800 01          KONSTANTE-FELDER.
018900*            fuer die DISPLAY-Version-Auskunft (Operator-Schalter 15,
019000*            siehe A100-00) - K-VERSION-DATUM wird bei jeder inhalt-
019100*            lichen Aenderung von Hand nachgezogen, nicht automatisch
019200*            aus dem Aenderungsprotokoll oben abgeleitet.
019300     05      K-MODUL             PIC X(08) VALUE "RBCWIO0M".
019400     05      K-VERSION-DATUM     PIC X(10) VALUE "1998-11-09".
019500*            Gross-/Kleinbuchstaben-Tabellen fuer INSPECT CONVERTING
019600*            beim Kleinschreiben des Variablennamens in B200 (die
019700*            Dateinamen der Strecke sind durchgehend klein zu
019800*            schreiben, die LINK-VARBL kommt aber gross an).
019900     05      K-GROSS             PIC X(26)
020000                 VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
020100     05      K-KLEIN             PIC X(26)
020200                 VALUE "abcdefghijklmnopqrstuvwxyz".
020300
020400*----------------------------------------------------------------*
020500* Conditional-Felder
020600*----------------------------------------------------------------*
020700 01          SCHALTER.
020800     05      FILE-STATUS         PIC X(02).
020900         88  FILE-OK                         VALUE "00".
021000         88  FILE-NOK                        VALUE "01" THRU "99".
021100*            REC-STAT ist die Redefinition auf das erste Byte des
021200*            File-Status, damit ein Dateiende (Status "10") separat
021300*            von anderen Fehlern (z.B. Datei fehlt) unterschieden
021400*            werden koennte; wird zur Zeit nicht ausgewertet, bleibt
021500*            aber als Anschlussstelle fuer eine kuenftige feinere
021600*            Fehlerbehandlung erhalten.
021700     05      REC-STAT REDEFINES  FILE-STATUS.
021800         10  FILE-STATUS1        PIC X.
021900             88  FILE-EOF                    VALUE "1".
022000         10                      PIC X.
022100*            PRG-STATUS wird intern gesetzt (kein direkter Einfluss
022200*            auf LINK-RC), dient nur der Lesbarkeit im A100-100
022300*            EVALUATE - falls dieses Modul kuenftig um eine eigene
022400*            Fehlerprotokollierung erweitert wird.
022500     05      PRG-STATUS          PIC 9       VALUE ZERO.
022600         88  PRG-OK                          VALUE ZERO.
022700         88  PRG-ABBRUCH                     VALUE 2.
022800*            "J"/"N"-Schalter statt eines COBOL-88 auf FILE-STATUS
022900*            direkt, weil das Dateiende beim CSV-Lesen mit einem
023000*            READ ... AT END pro Satz geprueft wird, nicht ueber
023100*            den File-Status selbst.
023200     05      SATZ-ENDE-SW        PIC X(01)   VALUE "N".
023300         88  SATZ-ENDE                       VALUE "J".
023400*            C.02.04: Schalter fuer STRING-Ueberlauf beim Bilden des
023500*            dynamischen Dateinamens (B200/B300) - ohne diese Pruefung
023600*            wuerde ein zu langer Name (Groesse + Mittelstueck + Stadt
023700*            laenger als das Empfangsfeld) von COBOL stillschweigend
023800*            abgeschnitten statt den Lauf fuer diese Kombination
023900*            kontrolliert abzubrechen.
024000     05      STR-UEBERLAUF-SW    PIC X(01)   VALUE "N".
024100         88  STR-UEBERLAUF                   VALUE "J".
024200
024300*--------------------------------------------------------------------*
024400* weitere Arbeitsfelder: Praefix W
024500*--------------------------------------------------------------------*
024600 01          WORK-FELDER.
024700*            dynamisch gebildete Dateinamen (siehe B100/B110/B200/
024800*            B300, wo WS-DYN-IN-NAME bzw. WS-DYN-OUT-NAME per STRING
024900*            aus Praefix, Groesse bzw. Stadt zusammengesetzt werden).
025000*            C.02.04: auf 40 Bytes verbreitert - bei 20 Bytes liefen
025100*            lange Kombinationen (z.B. WIND_SPEED + .METRICS. +
025200*            SAOPAULO = 27 Zeichen) in einen stillen STRING-Ueberlauf;
025300*            40 Bytes decken Groesse (max. 10) + laengstes Mittelstueck
025400*            (".METRICS." = 9) + Stadt (max. 10) mit Reserve ab.
025500     05      WS-DYN-IN-NAME      PIC X(40).
025600     05      WS-DYN-OUT-NAME     PIC X(40).
025700     05      W-VARBL-LOWER       PIC X(10).
025800*            Token-Zerlegung einer IST/PROGNOSE-Zeile (7 Felder):
025900*            temperature,pressure,humidity,wind_speed,wind_deg,dt,
026000*            today - siehe Satzaufbau RBC-WEA-RECORD in RBCWEAC.
026100     05      W-CSV-TOKEN.
026200         10  W-TOK-1             PIC X(20).
026300         10  W-TOK-2             PIC X(20).
026400         10  W-TOK-3             PIC X(20).
026500         10  W-TOK-4             PIC X(20).
026600         10  W-TOK-5             PIC X(20).
026700         10  W-TOK-6             PIC X(20).
026800         10  W-TOK-7             PIC X(20).
026900*            Zerlegung von TOKEN 7 (Rohformat JJJJ-MM-TT) in eine
027000*            numerische JJJJMMTT-Sicht (C320-PARSE-TODAY) - dient als
027100*            Sortierschluessel fuer die T5..T1-Reihenfolge im
027200*            DataTransformer (RBC-GRP-M-TODAY-YMD, C150-SORT-GROUP-
027300*            MEMBERS); die Textform (W-TOK-7 selbst) bleibt daneben
027400*            fuer die unveraenderte Ruecksausgabe erhalten.
027500     05      W-TODAY-JJJJ        PIC X(04).
027600     05      W-TODAY-MM          PIC X(02).
027700     05      W-TODAY-TT          PIC X(02).
027800     05      W-TODAY-YMD-TEXT    PIC X(08).
027900     05      W-TODAY-YMD-WERK    PIC 9(08).
028000*            Zerlegung eines Zahlenfeldes "-nnn.nnnn" in Vorzeichen,
028100*            Ganzzahl- und Bruchteil-Text (siehe C300-PARSE-DEZIMAL);
028200*            W-DEZ-SCRATCH dient nur der Abtrennung des fuehrenden
028300*            Minuszeichens, bevor UNSTRING auf den Rest angesetzt
028400*            wird.
028500     05      W-DEZ-VORZEICHEN    PIC X(01).
028600     05      W-DEZ-REST          PIC X(20).
028700     05      W-DEZ-SCRATCH       PIC X(20).
028800     05      W-DEZ-INT-STR       PIC X(10) JUSTIFIED RIGHT.
028900     05      W-DEZ-FRAC-STR      PIC X(04).
029000*            Regel: Betrags-/Messwertfelder bleiben zonal (DISPLAY),
029100*            COMP ist bei uns ausschliesslich Ganzzahl-Zaehlern
029200*            vorbehalten (siehe COMP-FELDER oben) - dieses Feld
029300*            wurde ehemals faelschlich als COMP gefuehrt und mit
029400*            der vorliegenden Fassung wieder auf DISPLAY zurueck-
029500*            genommen.
029600     05      W-DEZ-WERT          PIC S9(10)V9(04).
029700*            Ergebnis einer Zahl-nach-Text Wandlung (E100)
029800     05      W-INT-GETRIMMT      PIC X(05).
029900     05      W-CSV-ZAHL          PIC X(11).
030000*            eine Ausgabezeile aus bis zu 8 formatierten Zahlen -
030100*            genutzt sowohl fuer die 5 Prognosespalten der join-
030200*            Datei (D200) als auch die 4 Kennzahlspalten der
030300*            metrics-Datei (D300); nicht alle Felder werden bei
030400*            jedem Aufruf belegt.
030500     05      W-CSV-ZAHL-TAB.
030600         10  W-CSV-ZAHL-1        PIC X(11).
030700         10  W-CSV-ZAHL-2        PIC X(11).
030800         10  W-CSV-ZAHL-3        PIC X(11).
030900         10  W-CSV-ZAHL-4        PIC X(11).
031000         10  W-CSV-ZAHL-5        PIC X(11).
031100         10  W-CSV-ZAHL-6        PIC X(11).
031200*            Aufbau einer auszugebenden bzw. eingelesenen Zeile;
031300*            133 Byte, analog dem FD-Satz (Puffer statt direktem
031400*            Dateisatz, damit die STRING/UNSTRING-Verarbeitung nicht
031500*            an die exakte FD-Feldlaenge gebunden ist).
031600     05      W-ZEILE             PIC X(133).
031700
031800 LINKAGE SECTION.
031900*-->    Uebergabe aus Hauptprogramm.  LINK-CMD steuert, welches der
032000*-->    vier Kommandos (RA/RF/WJ/WM) ausgefuehrt wird; LINK-RC geht
032100*-->    als Rueckgabe an RBCDRV0M zurueck und wird dort je Stadt
032200*-->    ausgewertet (siehe RBCDRV0O, B110-STADT-VERARBEITUNG).
032300 01     LINK-REC.
032400     05  LINK-HDR.
032500         10 LINK-CMD             PIC X(02).
032600*            "RA" IST-Werte lesen     "RF" Prognosen lesen
032700*            "WJ" join schreiben      "WM" metrics schreiben
032800         10 LINK-RC              PIC S9(04) COMP.
032900*            0 = OK   9999 = Abbruch, Hauptprogramm muss reagieren
033000     05  LINK-DATA.
033100*            LINK-CITY ist bei allen vier Kommandos belegt (RA/RF/
033200*            WJ/WM lesen bzw. schreiben je Stadt getrennte Dateien).
033300         10 LINK-CITY            PIC X(10).
033400*            LINK-VARBL wird nur bei WJ/WM ausgewertet - dort traegt
033500*            es die Wettergroesse (temperature/pressure/...), bei
033600*            RA/RF bleibt es ungenutzt.
033700         10 LINK-VARBL           PIC X(10).
033800
033900*-->    die vier Tabellen bleiben im Working-Storage von RBCDRV0O
034000*-->    zu Hause und werden bei jedem Aufruf mitgegeben, damit
034100*-->    der Zustand ueber mehrere CALLs hinweg erhalten bleibt.
034200*-->    RBCWEAC wird zweimal mit unterschiedlichen REPLACING-
034300*-->    Namensraeumen eingebunden, einmal fuer die IST-Werte
034400*-->    (RBC-ACT-...) und einmal fuer die Prognosewerte (RBC-FCT-
034500*-->    ...); der Satzaufbau ist in beiden Faellen identisch,
034600*-->    lediglich die Herkunft der Zeilen unterscheidet sich.
034700     COPY    RBCWEAC REPLACING ==RBC-WEA==      BY ==RBC-ACT==
034800                                ==RBC-WEATHER==  BY ==RBC-ACTUAL==.
034900     COPY    RBCWEAC REPLACING ==RBC-WEA==      BY ==RBC-FCT==
035000                                ==RBC-WEATHER==  BY ==RBC-FORECAST==.
035100     COPY    RBCJOIC.
035200     COPY    RBCMETC.
035300
035400 PROCEDURE DIVISION USING LINK-REC,
035500             RBC-ACTUAL-TABLE,   RBC-ACT-ROW-COUNT,
035600             RBC-FORECAST-TABLE, RBC-FCT-ROW-COUNT,
035700             RBC-JOINED-TABLE,   RBC-JOI-ROW-COUNT,
035800             RBC-METRICS-TABLE.
035900******************************************************************
036000* Steuerungs-Section
036100******************************************************************
036200*            Einziger Einstiegspunkt des Moduls; RBCDRV0O ruft
036300*            dieses Programm viermal je Stadt auf (RA, RF, dann WJ
036400*            bzw. WM je Wettergroesse) und wertet nach jedem CALL
036500*            LINK-RC aus, bevor der naechste Schritt angestossen wird.
036600 A100-STEUERUNG SECTION.
036700 A100-00.
036800*            Versionsauskunft ueber Operator-Schalter 15 - siehe
036900*            SPECIAL-NAMES oben; in diesem Fall wird kein Kommando
037000*            ausgefuehrt, das Modul endet sofort.
037100     IF  SHOW-VERSION
037200         DISPLAY K-MODUL " VOM: " K-VERSION-DATUM
037300         STOP RUN
037400     END-IF
037500
037600     MOVE ZERO TO LINK-RC
037700     SET PRG-OK TO TRUE
037800
037900*            Kommando-Verzweigung: jeder Aufruf traegt genau ein
038000*            Kommando; ein unbekanntes Kommando ist ein Programmier-
038100*            fehler im rufenden Modul und wird als Abbruch (9999)
038200*            gemeldet statt stillschweigend uebergangen.
038300     EVALUATE LINK-CMD
038400         WHEN "RA"
038500             PERFORM B100-READ-ACTUAL
038600         WHEN "RF"
038700             PERFORM B110-READ-FORECAST
038800         WHEN "WJ"
038900             PERFORM B200-WRITE-JOINED
039000         WHEN "WM"
039100             PERFORM B300-WRITE-METRICS
039200         WHEN OTHER
039300             SET PRG-ABBRUCH TO TRUE
039400             MOVE 9999 TO LINK-RC
039500     END-EVALUATE
039600     .
039700 A100-99.
039800     EXIT.
039900
040000******************************************************************
040100* B100 - IST-Werte einer Stadt lesen (weather_<stadt>.csv)
040200******************************************************************
040300*            Warum ohne Fehlerabbruch bei Datei-nicht-gefunden:
040400*            fehlt eine Stadt (z.B. Netzstoerung an der Quelle), soll
040500*            das nur diese eine Stadt betreffen; der Treiber
040600*            entscheidet je Stadt, ob er mit den restlichen Schritten
040700*            fortfaehrt (siehe RBCDRV0O, B110-STADT-VERARBEITUNG).
040800 B100-READ-ACTUAL SECTION.
040900 B100-00.
041000*            Dateiname z.B. WEATHER.zurich - Praefix WEATHER. fest,
041100*            Stadt aus LINK-CITY (SPACE-terminiert) angehaengt.
041200     STRING "WEATHER."  DELIMITED BY SIZE
041300            LINK-CITY   DELIMITED BY SPACE
041400       INTO WS-DYN-IN-NAME
041500     MOVE ZERO TO RBC-ACT-ROW-COUNT
041600     PERFORM F100-OPEN-IN
041700     IF FILE-NOK
041800         MOVE 9999 TO LINK-RC
041900     ELSE
042000*            Kopfzeile ueberlesen (CSV-Header temperature,pressure,
042100*            humidity,wind_speed,wind_deg,dt,today)
042200         MOVE "N" TO SATZ-ENDE-SW
042300         READ WEA-CSV-FILE-IN INTO W-ZEILE
042400             AT END SET SATZ-ENDE TO TRUE
042500         END-READ
042600         IF NOT SATZ-ENDE
042700             PERFORM C100-LIES-EIN-SATZ
042800                 VARYING C4-I1 FROM 1 BY 1
042900                 UNTIL SATZ-ENDE
043000         END-IF
043100         PERFORM F900-CLOSE-IN
043200     END-IF
043300     .
043400 B100-99.
043500     EXIT.
043600
043700******************************************************************
043800* B110 - Prognosewerte einer Stadt lesen (forecast_<stadt>.csv)
043900******************************************************************
044000*            Aufbau identisch zu B100 - eigener Absatz statt einer
044100*            gemeinsamen Routine, weil Ziel-Tabelle (RBC-FORECAST-
044200*            TABLE statt RBC-ACTUAL-TABLE) und Zaehler (RBC-FCT-
044300*            ROW-COUNT statt RBC-ACT-ROW-COUNT) unterschiedlich sind
044400*            und in dieser Sprachversion nicht als Parameter an eine
044500*            gemeinsame Section durchgereicht werden koennen.
044600 B110-READ-FORECAST SECTION.
044700 B110-00.
044800*            Dateiname z.B. FORECAST.zurich - analog B100, jedoch
044900*            mit Praefix FORECAST. statt WEATHER. .
045000     STRING "FORECAST." DELIMITED BY SIZE
045100            LINK-CITY   DELIMITED BY SPACE
045200       INTO WS-DYN-IN-NAME
045300     MOVE ZERO TO RBC-FCT-ROW-COUNT
045400     PERFORM F100-OPEN-IN
045500     IF FILE-NOK
045600         MOVE 9999 TO LINK-RC
045700     ELSE
045800*            Kopfzeile ueberlesen, gleiche Spaltenfolge wie B100.
045900         MOVE "N" TO SATZ-ENDE-SW
046000         READ WEA-CSV-FILE-IN INTO W-ZEILE
046100             AT END SET SATZ-ENDE TO TRUE
046200         END-READ
046300         IF NOT SATZ-ENDE
046400             PERFORM C110-LIES-PROG-SATZ
046500                 VARYING C4-I1 FROM 1 BY 1
046600                 UNTIL SATZ-ENDE
046700         END-IF
046800         PERFORM F900-CLOSE-IN
046900     END-IF
047000     .
047100 B110-99.
047200     EXIT.
047300
047400******************************************************************
047500* C100 - eine IST-Zeile zerlegen und in RBC-ACTUAL-TABLE ablegen.
047600* Fehlerhafte Zeilen (nicht genau 7 belegte Felder) werden
047700* stillschweigend verworfen.
047800******************************************************************
047900*            Warum stillschweigend statt Abbruch: eine einzelne
048000*            defekte Zeile (z.B. abgeschnittene Uebertragung) soll
048100*            nicht den ganzen Nachtlauf fuer die restlichen Staedte
048200*            gefaehrden; die Zeile faellt aus der Auswertung, der
048300*            Rest der Datei wird normal weiterverarbeitet.
048400 C100-LIES-EIN-SATZ SECTION.
048500 C100-00.
048600     PERFORM C900-PRUEFE-UND-ZERLEGE
048700*            Regel 7 verlangt genau 7 belegte Felder UND genau 6
048800*            Kommas (C.02.03) - sonst wuerde eine Zeile mit ueber-
048900*            zaehligen Kommas (mehr als 7 Rohsegmente, von denen die
049000*            ersten 7 zufaellig belegt sind) faelschlich angenommen.
049100     IF C4-FELD-ANZ = 7 AND C4-KOMMA-ANZ = 6
049200         ADD 1 TO RBC-ACT-ROW-COUNT
049300         SET RBC-ACT-IDX TO RBC-ACT-ROW-COUNT
049400*            Reihenfolge der Spalten fest an das CSV-Format der
049500*            Quelle gebunden - siehe Kurzbeschreibung des Kopiers
049600*            RBCWEAC fuer die Feldliste.
049700*            Spalte 1: Temperatur (Grad Celsius)
049800         MOVE W-TOK-1 TO W-DEZ-REST
049900         PERFORM C300-PARSE-DEZIMAL
050000         MOVE W-DEZ-WERT TO RBC-ACT-R-TEMPERATURE (RBC-ACT-IDX)
050100*            Spalte 2: Luftdruck (hPa)
050200         MOVE W-TOK-2 TO W-DEZ-REST
050300         PERFORM C300-PARSE-DEZIMAL
050400         MOVE W-DEZ-WERT TO RBC-ACT-R-PRESSURE (RBC-ACT-IDX)
050500*            Spalte 3: Luftfeuchtigkeit (Prozent)
050600         MOVE W-TOK-3 TO W-DEZ-REST
050700         PERFORM C300-PARSE-DEZIMAL
050800         MOVE W-DEZ-WERT TO RBC-ACT-R-HUMIDITY (RBC-ACT-IDX)
050900*            Spalte 4: Windgeschwindigkeit (m/s)
051000         MOVE W-TOK-4 TO W-DEZ-REST
051100         PERFORM C300-PARSE-DEZIMAL
051200         MOVE W-DEZ-WERT TO RBC-ACT-R-WIND-SPEED (RBC-ACT-IDX)
051300*            Spalte 5: Windrichtung (Grad, 0-359)
051400         MOVE W-TOK-5 TO W-DEZ-REST
051500         PERFORM C300-PARSE-DEZIMAL
051600         MOVE W-DEZ-WERT TO RBC-ACT-R-WIND-DEG (RBC-ACT-IDX)
051700*            Spalte 6: Epochensekunde der Messung (gerundet, s.C310)
051800         MOVE W-TOK-6 TO W-DEZ-REST
051900         PERFORM C310-PARSE-DT
052000         MOVE D-DT-ED TO RBC-ACT-R-DT (RBC-ACT-IDX)
052100*            Spalte 7: Kalendertag der Messung - Text unveraendert,
052200*            zusaetzlich numerische Sicht fuer spaetere Sortierungen
052300         PERFORM C320-PARSE-TODAY
052400         MOVE W-TOK-7          TO RBC-ACT-R-TODAY-TEXT (RBC-ACT-IDX)
052500         MOVE W-TODAY-YMD-WERK TO RBC-ACT-R-TODAY-YMD  (RBC-ACT-IDX)
052600     END-IF
052700
052800*            naechste Zeile lesen, bevor VARYING erneut prueft, ob
052900*            das Dateiende erreicht ist (klassisches Lese-am-Schluss-
053000*            Muster dieser Strecke, siehe auch DataTransformer/
053100*            MetricCalculator).
053200     READ WEA-CSV-FILE-IN INTO W-ZEILE
053300         AT END SET SATZ-ENDE TO TRUE
053400     END-READ
053500     .
053600 C100-99.
053700     EXIT.
053800
053900******************************************************************
054000* C110 - eine PROGNOSE-Zeile zerlegen, analog C100.
054100******************************************************************
054200*            Gleicher Spaltenaufbau wie die IST-Datei (temperature,
054300*            pressure,humidity,wind_speed,wind_deg,dt,today), aber
054400*            aus forecast_<stadt>.csv - je Stadt liegen hier bis zu
054500*            5 Zeilen je Vorlaufzeit vor, die spaeter im
054600*            DataTransformer (Kommando GR) zu 5er-Gruppen sortiert
054700*            werden.
054800 C110-LIES-PROG-SATZ SECTION.
054900 C110-00.
055000     PERFORM C900-PRUEFE-UND-ZERLEGE
055100*            wie in C100 - beide Pruefungen (Feld- und Kommaanzahl)
055200*            muessen zutreffen, siehe C900.
055300     IF C4-FELD-ANZ = 7 AND C4-KOMMA-ANZ = 6
055400         ADD 1 TO RBC-FCT-ROW-COUNT
055500         SET RBC-FCT-IDX TO RBC-FCT-ROW-COUNT
055600*            Spalten wie in C100, jedoch aus forecast_<stadt>.csv -
055700*            fuenf Prognosezeilen (T1 bis T5 Vorlauftage) je
055800*            Kombination aus Groesse/Zeitpunkt sind hier noch
055900*            ungruppiert, das macht erst DataTransformer/GR.
056000         MOVE W-TOK-1 TO W-DEZ-REST
056100         PERFORM C300-PARSE-DEZIMAL
056200         MOVE W-DEZ-WERT TO RBC-FCT-R-TEMPERATURE (RBC-FCT-IDX)
056300         MOVE W-TOK-2 TO W-DEZ-REST
056400         PERFORM C300-PARSE-DEZIMAL
056500         MOVE W-DEZ-WERT TO RBC-FCT-R-PRESSURE (RBC-FCT-IDX)
056600         MOVE W-TOK-3 TO W-DEZ-REST
056700         PERFORM C300-PARSE-DEZIMAL
056800         MOVE W-DEZ-WERT TO RBC-FCT-R-HUMIDITY (RBC-FCT-IDX)
056900         MOVE W-TOK-4 TO W-DEZ-REST
057000         PERFORM C300-PARSE-DEZIMAL
057100         MOVE W-DEZ-WERT TO RBC-FCT-R-WIND-SPEED (RBC-FCT-IDX)
057200         MOVE W-TOK-5 TO W-DEZ-REST
057300         PERFORM C300-PARSE-DEZIMAL
057400         MOVE W-DEZ-WERT TO RBC-FCT-R-WIND-DEG (RBC-FCT-IDX)
057500         MOVE W-TOK-6 TO W-DEZ-REST
057600         PERFORM C310-PARSE-DT
057700         MOVE D-DT-ED TO RBC-FCT-R-DT (RBC-FCT-IDX)
057800*            wie in C100 - Text und numerische Sicht von TODAY, die
057900*            letztere ist der Sortierschluessel fuer T5..T1 im
058000*            DataTransformer (RBC-GRP-M-TODAY-YMD).
058100         PERFORM C320-PARSE-TODAY
058200         MOVE W-TOK-7          TO RBC-FCT-R-TODAY-TEXT (RBC-FCT-IDX)
058300         MOVE W-TODAY-YMD-WERK TO RBC-FCT-R-TODAY-YMD  (RBC-FCT-IDX)
058400     END-IF
058500
058600*            wie in C100: erst weiterlesen, dann die VARYING-
058700*            Bedingung neu pruefen lassen.
058800     READ WEA-CSV-FILE-IN INTO W-ZEILE
058900         AT END SET SATZ-ENDE TO TRUE
059000     END-READ
059100     .
059200 C110-99.
059300     EXIT.
059400
059500******************************************************************
059600* C900 - Kommas zaehlen und Zeile in 7 Tokens zerlegen; leere
059700* Tokens werden nicht mitgezaehlt (Regel: genau 7 belegte Felder,
059800* genau 6 Kommas).
059900******************************************************************
060000*            C4-KOMMA-ANZ (C.02.03: jetzt scharf gepruefte Feld-
060100*            grenze, vormals nur zu Diagnosezwecken mitgefuehrt) faengt
060200*            den Fall ab, dass eine Zeile mehr als 7 Rohsegmente hat
060300*            (ueberzaehliges Komma, z.B. durch einen defekten
060400*            Uebertragungssatz) und UNSTRING die Segmente 8 und
060500*            folgende stillschweigend verwirft - ohne die Komma-
060600*            zaehlung waeren die ersten 7 Segmente einer solchen
060700*            Zeile trotzdem alle belegt und C4-FELD-ANZ = 7 haette
060800*            die fehlerhafte Zeile faelschlich angenommen.
060900 C900-PRUEFE-UND-ZERLEGE SECTION.
061000 C900-00.
061100     MOVE ZERO TO C4-KOMMA-ANZ
061200     INSPECT W-ZEILE TALLYING C4-KOMMA-ANZ FOR ALL ","
061300*            MOVE SPACES loescht alle 7 Tokens vor dem UNSTRING -
061400*            sonst wuerde bei einer Zeile mit weniger als 7 Feldern
061500*            der Rest eines vorherigen Satzes stehen bleiben.
061600     MOVE SPACES TO W-CSV-TOKEN
061700     UNSTRING W-ZEILE DELIMITED BY ","
061800         INTO W-TOK-1 W-TOK-2 W-TOK-3 W-TOK-4
061900              W-TOK-5 W-TOK-6 W-TOK-7
062000     END-UNSTRING
062100*            Regel 7 (Satzpruefung): eine gueltige Zeile hat genau
062200*            7 belegte Felder UND genau 6 Kommas; eine Zeile, die
062300*            eine der beiden Bedingungen verfehlt, wird von C100/
062400*            C110 verworfen (siehe IF C4-FELD-ANZ = 7 AND
062500*            C4-KOMMA-ANZ = 6 dort).
062600     MOVE ZERO TO C4-FELD-ANZ
062700     IF W-TOK-1 NOT = SPACES ADD 1 TO C4-FELD-ANZ END-IF
062800     IF W-TOK-2 NOT = SPACES ADD 1 TO C4-FELD-ANZ END-IF
062900     IF W-TOK-3 NOT = SPACES ADD 1 TO C4-FELD-ANZ END-IF
063000     IF W-TOK-4 NOT = SPACES ADD 1 TO C4-FELD-ANZ END-IF
063100     IF W-TOK-5 NOT = SPACES ADD 1 TO C4-FELD-ANZ END-IF
063200     IF W-TOK-6 NOT = SPACES ADD 1 TO C4-FELD-ANZ END-IF
063300     IF W-TOK-7 NOT = SPACES ADD 1 TO C4-FELD-ANZ END-IF
063400     .
063500 C900-99.
063600     EXIT.
063700
063800******************************************************************
063900* C300 - Text (W-DEZ-REST, z.B. "-12.3400") in ein Dezimalfeld
064000* mit 4 Nachkommastellen wandeln (W-DEZ-WERT). Kein FUNCTION-
064100* Aufruf - reine UNSTRING/INSPECT-Zerlegung.
064200******************************************************************
064300 C300-PARSE-DEZIMAL SECTION.
064400 C300-00.
064500*            Arbeitsfelder je Aufruf neu initialisieren - C300 wird
064600*            pro Satz bis zu 6mal aufgerufen (5 Messwerte + DT),
064700*            ein Rest aus dem Vorlauf duerfte nicht stehen bleiben.
064800     MOVE SPACE TO W-DEZ-VORZEICHEN
064900     MOVE SPACES TO W-DEZ-INT-STR W-DEZ-FRAC-STR
065000*            fuehrendes Minuszeichen abtrennen, bevor der Rest der
065100*            Ziffernkette an UNSTRING geht (UNSTRING selbst kennt
065200*            kein Vorzeichen)
065300     IF W-DEZ-REST(1:1) = "-"
065400         MOVE "-" TO W-DEZ-VORZEICHEN
065500         MOVE W-DEZ-REST TO W-DEZ-SCRATCH
065600         MOVE SPACES TO W-DEZ-REST
065700         MOVE W-DEZ-SCRATCH(2:19) TO W-DEZ-REST
065800     END-IF
065900
066000*            Trennung an der Dezimalstelle - Werte ohne Punkt (z.B.
066100*            eine Ganzzahl) liefern einen leeren W-DEZ-FRAC-STR, der
066200*            unten auf Nullen gesetzt wird.
066300     UNSTRING W-DEZ-REST DELIMITED BY "."
066400         INTO W-DEZ-INT-STR W-DEZ-FRAC-STR
066500     END-UNSTRING
066600*            fehlende Stellen (z.B. Ganzzahl ohne Nachkommateil)
066700*            werden als Nullen aufgefuellt, nicht als Leerstellen -
066800*            sonst wuerde die nachfolgende MOVE nach C9-DEZ-INT/
066900*            -FRAC ungueltige numerische Daten liefern
067000     INSPECT W-DEZ-INT-STR  REPLACING ALL SPACE BY "0"
067100     INSPECT W-DEZ-FRAC-STR REPLACING ALL SPACE BY "0"
067200
067300     MOVE W-DEZ-INT-STR  TO C9-DEZ-INT
067400     MOVE W-DEZ-FRAC-STR TO C9-DEZ-FRAC
067500*            Nachkommaanteil ist auf 4 Stellen normiert (C9-DEZ-FRAC
067600*            PIC S9(04)), daher Division durch 10000 statt durch
067700*            eine variable Zehnerpotenz.
067800     COMPUTE W-DEZ-WERT ROUNDED =
067900             C9-DEZ-INT + (C9-DEZ-FRAC / 10000)
068000     IF W-DEZ-VORZEICHEN = "-"
068100         COMPUTE W-DEZ-WERT = W-DEZ-WERT * -1
068200     END-IF
068300     .
068400 C300-99.
068500     EXIT.
068600
068700******************************************************************
068800* C310 - DT-Token (evtl. mit Bruchteil behaftet) in eine ganze
068900* Epochensekunde runden - Regel 8: COMPUTE ... ROUNDED, kein
069000* einfaches Abschneiden.
069100******************************************************************
069200*            Warum ueberhaupt runden: die Quelldaten liefern den
069300*            Zeitstempel gelegentlich mit einer Nachkommastelle
069400*            (Uebertragungsartefakt); ein Abschneiden wuerde bei
069500*            .5 und mehr die Sekunde um 1 verfaelschen und damit den
069600*            spaeteren Gruppen-Join im DataTransformer (5 Zeilen je
069700*            Vorlaufzeit-Bucket) auf den falschen Bucket lenken.
069800 C310-PARSE-DT SECTION.
069900 C310-00.
070000     PERFORM C300-PARSE-DEZIMAL
070100     COMPUTE D-DT-ED ROUNDED = W-DEZ-WERT
070200     .
070300 C310-99.
070400     EXIT.
070500
070600******************************************************************
070700* C320 - TODAY (W-TOK-7, Rohformat JJJJ-MM-TT) zusaetzlich zur
070800* Textform in eine numerische JJJJMMTT-Sicht wandeln.
070900******************************************************************
071000*            C.02.03: bis zu dieser Fassung blieb C320 ein leerer
071100*            Rumpf und die numerische Sicht (RBC-xxx-R-TODAY-YMD)
071200*            wurde nie befuellt - der Sortierschluessel fuer die
071300*            T5..T1-Reihenfolge im DataTransformer (RBC-GRP-M-TODAY-
071400*            YMD, C150-SORT-GROUP-MEMBERS dort) war damit fuer jedes
071500*            Gruppenmitglied gleich (ZERO), die Sortierung also
071600*            wirkungslos. C320 zerlegt TOKEN 7 nun an den beiden
071700*            Bindestrichen und reiht die drei Segmente ohne Trenner
071800*            zu einer 8-stelligen Zahl.
071900 C320-PARSE-TODAY SECTION.
072000 C320-00.
072100     MOVE SPACES TO W-TODAY-JJJJ W-TODAY-MM W-TODAY-TT
072200     UNSTRING W-TOK-7 DELIMITED BY "-"
072300         INTO W-TODAY-JJJJ W-TODAY-MM W-TODAY-TT
072400     END-UNSTRING
072500*            STRING statt einfachem MOVE der Gruppe, weil die drei
072600*            Teilfelder durch das UNSTRING oben rechtsbuendig mit
072700*            fuehrenden Leerstellen ankommen koennten, falls ein
072800*            Segment kuerzer als seine PIC-Laenge ist (siehe C300
072900*            fuer denselben Trick bei Dezimalfeldern).
073000     MOVE SPACES TO W-TODAY-YMD-TEXT
073100     STRING W-TODAY-JJJJ DELIMITED BY SIZE
073200            W-TODAY-MM   DELIMITED BY SIZE
073300            W-TODAY-TT   DELIMITED BY SIZE
073400       INTO W-TODAY-YMD-TEXT
073500     MOVE W-TODAY-YMD-TEXT TO W-TODAY-YMD-WERK
073600     .
073700 C320-99.
073800     EXIT.
073900
074000******************************************************************
074100* B200 - join_<groesse>_<stadt>.csv schreiben, aus RBC-JOINED-
074200* TABLE (von DataTransformer, Kommando JN, aufgebaut).
074300******************************************************************
074400*            Dateiname und Kopfzeile richten sich nach der
074500*            Groesse (LINK-VARBL), die spaltenweise ausgewertete
074600*            Wettergroesse - z.B. join_temperature_zurich.csv mit
074700*            Kopf temperature,dt,today,t5,t4,t3,t2,t1
074800 B200-WRITE-JOINED SECTION.
074900 B200-00.
075000     MOVE SPACES TO WS-DYN-OUT-NAME
075100*            ON OVERFLOW/NOT ON OVERFLOW (C.02.04): Groesse (bis 10
075200*            Zeichen) + ".JOIN." (6) + Stadt (bis 10 Zeichen) kann das
075300*            Empfangsfeld sprengen - ohne diese Pruefung wuerde STRING
075400*            den Namen stillschweigend abschneiden und F200-OPEN-OUT
075500*            eine falsche bzw. fremde Datei oeffnen.
075600     STRING LINK-VARBL   DELIMITED BY SPACE
075700            ".JOIN."     DELIMITED BY SIZE
075800            LINK-CITY    DELIMITED BY SPACE
075900       INTO WS-DYN-OUT-NAME
076000       ON OVERFLOW
076100           SET STR-UEBERLAUF TO TRUE
076200       NOT ON OVERFLOW
076300           MOVE "N" TO STR-UEBERLAUF-SW
076400     END-STRING
076500     IF NOT STR-UEBERLAUF
076600         PERFORM F200-OPEN-OUT
076700     END-IF
076800     IF STR-UEBERLAUF OR FILE-NOK
076900         MOVE 9999 TO LINK-RC
077000     ELSE
077100*            Variablenname fuer die Kopfzeile klein schreiben - die
077200*            Strecke schreibt saemtliche CSV-Spaltennamen klein,
077300*            auch wenn LINK-VARBL selbst gross uebergeben wird.
077400         MOVE LINK-VARBL TO W-VARBL-LOWER
077500         INSPECT W-VARBL-LOWER CONVERTING K-GROSS TO K-KLEIN
077600*            W-ZEILE zuerst leeren, damit ein evtl. laengerer Rest
077700*            der vorherigen Ausgabezeile (z.B. der Kopfzeile selbst)
077800*            nicht ueber das Zeilenende der neuen STRING hinausragt.
077900         MOVE SPACES TO W-ZEILE
078000         STRING W-VARBL-LOWER DELIMITED BY SPACE
078100                ",dt,today,t5,t4,t3,t2,t1" DELIMITED BY SIZE
078200           INTO W-ZEILE
078300         WRITE WEA-OUT-LINE FROM W-ZEILE
078400*            Schutz gegen leere RBC-JOINED-TABLE: kommt vor, wenn fuer
078500*            diese Groesse/Stadt gar keine ueberlappenden IST/
078600*            Prognose-Zeitpunkte gefunden wurden (DataTransformer,
078700*            Kommando JN) - dann bleibt es bei der reinen Kopfzeile,
078800*            statt PERFORM VARYING mit einem Startwert > Endwert
078900*            aufzurufen.
079000         IF RBC-JOI-ROW-COUNT NOT = ZERO
079100             PERFORM D200-SCHREIBE-JOI-ZEILE
079200                 VARYING RBC-JOI-IDX FROM 1 BY 1
079300                 UNTIL RBC-JOI-IDX > RBC-JOI-ROW-COUNT
079400         END-IF
079500         PERFORM F900-CLOSE-OUT
079600     END-IF
079700     .
079800 B200-99.
079900     EXIT.
080000
080100******************************************************************
080200* D200 - eine Zeile der join-Datei formatieren und schreiben.
080300******************************************************************
080400*            Spaltenreihenfolge value,dt,today,t5,t4,t3,t2,t1 -
080500*            t5 ist die aelteste (5 Vorlauftage), t1 die juengste
080600*            Prognose (1 Vorlauftag); so vom DataTransformer in
080700*            RBC-JOINED-TABLE abgelegt, hier nur noch ausgegeben.
080800 D200-SCHREIBE-JOI-ZEILE SECTION.
080900 D200-00.
081000*            IST-Wert der Groesse zum Zeitpunkt DT
081100     MOVE RBC-JOI-R-VALUE (RBC-JOI-IDX) TO W-DEZ-WERT
081200     PERFORM E100-FORMAT-DEZIMAL
081300     MOVE W-CSV-ZAHL TO W-CSV-ZAHL-1
081400*            Prognose von vor 5 Tagen (T5, aelteste Vorhersage)
081500     MOVE RBC-JOI-R-T5 (RBC-JOI-IDX) TO W-DEZ-WERT
081600     PERFORM E100-FORMAT-DEZIMAL
081700     MOVE W-CSV-ZAHL TO W-CSV-ZAHL-2
081800*            Prognose von vor 4 Tagen
081900     MOVE RBC-JOI-R-T4 (RBC-JOI-IDX) TO W-DEZ-WERT
082000     PERFORM E100-FORMAT-DEZIMAL
082100     MOVE W-CSV-ZAHL TO W-CSV-ZAHL-3
082200*            Prognose von vor 3 Tagen
082300     MOVE RBC-JOI-R-T3 (RBC-JOI-IDX) TO W-DEZ-WERT
082400     PERFORM E100-FORMAT-DEZIMAL
082500     MOVE W-CSV-ZAHL TO W-CSV-ZAHL-4
082600*            Prognose von vor 2 Tagen
082700     MOVE RBC-JOI-R-T2 (RBC-JOI-IDX) TO W-DEZ-WERT
082800     PERFORM E100-FORMAT-DEZIMAL
082900     MOVE W-CSV-ZAHL TO W-CSV-ZAHL-5
083000*            Prognose von vor 1 Tag (T1, juengste Vorhersage)
083100     MOVE RBC-JOI-R-T1 (RBC-JOI-IDX) TO W-DEZ-WERT
083200     PERFORM E100-FORMAT-DEZIMAL
083300     MOVE W-CSV-ZAHL TO W-CSV-ZAHL-6
083400
083500*            Ausgabezeile im Format value,dt,today,t5,t4,t3,t2,t1
083600     MOVE SPACES TO W-ZEILE
083700     STRING W-CSV-ZAHL-1 DELIMITED BY SPACE
083800            ","          DELIMITED BY SIZE
083900            RBC-JOI-R-DT (RBC-JOI-IDX)    DELIMITED BY SIZE
084000            ","          DELIMITED BY SIZE
084100            RBC-JOI-R-TODAY (RBC-JOI-IDX) DELIMITED BY SPACE
084200            ","          DELIMITED BY SIZE
084300            W-CSV-ZAHL-2 DELIMITED BY SPACE
084400            ","          DELIMITED BY SIZE
084500            W-CSV-ZAHL-3 DELIMITED BY SPACE
084600            ","          DELIMITED BY SIZE
084700            W-CSV-ZAHL-4 DELIMITED BY SPACE
084800            ","          DELIMITED BY SIZE
084900            W-CSV-ZAHL-5 DELIMITED BY SPACE
085000            ","          DELIMITED BY SIZE
085100            W-CSV-ZAHL-6 DELIMITED BY SPACE
085200       INTO W-ZEILE
085300
085400     WRITE WEA-OUT-LINE FROM W-ZEILE
085500     .
085600 D200-99.
085700     EXIT.
085800
085900******************************************************************
086000* B300 - metrics_<groesse>_<stadt>.csv schreiben, aus RBC-
086100* METRICS-TABLE (von MetricCalculator, Kommando CM, aufgebaut).
086200******************************************************************
086300*            Kopfzeile ist fest verdrahtet (mae,rmse,medae,mase),
086400*            nicht wie bei B200 aus LINK-VARBL zusammengesetzt - die
086500*            metrics-Datei traegt die Kennzahlnamen als Spalten, die
086600*            Groesse steckt nur noch im Dateinamen selbst.
086700 B300-WRITE-METRICS SECTION.
086800 B300-00.
086900*            Dateiname z.B. temperature.METRICS.zurich - gleiches
087000*            Namensschema wie B200 (Groesse.Kennung.Stadt), nur mit
087100*            eigenem Mittelstueck statt ".JOIN.".
087200     MOVE SPACES TO WS-DYN-OUT-NAME
087300*            ON OVERFLOW/NOT ON OVERFLOW (C.02.04): ".METRICS." (9)
087400*            ist das laengste Mittelstueck der Strecke - zusammen mit
087500*            Groesse und Stadt (je bis 10 Zeichen) ist das Empfangs-
087600*            feld hier am ehesten gefaehrdet, siehe B200.
087700     STRING LINK-VARBL   DELIMITED BY SPACE
087800            ".METRICS."  DELIMITED BY SIZE
087900            LINK-CITY    DELIMITED BY SPACE
088000       INTO WS-DYN-OUT-NAME
088100       ON OVERFLOW
088200           SET STR-UEBERLAUF TO TRUE
088300       NOT ON OVERFLOW
088400           MOVE "N" TO STR-UEBERLAUF-SW
088500     END-STRING
088600     IF NOT STR-UEBERLAUF
088700         PERFORM F200-OPEN-OUT
088800     END-IF
088900     IF STR-UEBERLAUF OR FILE-NOK
089000         MOVE 9999 TO LINK-RC
089100     ELSE
089200*            Kopfzeile als Literal statt per STRING zusammengesetzt -
089300*            im Unterschied zu B200 gibt es hier keinen variablen
089400*            Namensbestandteil, die vier Kennzahlen sind fest.
089500         MOVE "mae,rmse,medae,mase" TO W-ZEILE
089600         WRITE WEA-OUT-LINE FROM W-ZEILE
089700*            genau 5 Zeilen (eine je Vorlauftag 1-5), unabhaengig
089800*            von RBC-MET-ROW-COUNT - die Tabelle ist von
089900*            MetricCalculator immer voll auf 5 Eintraege angelegt
090000*            keine leere-Tabelle-Pruefung wie bei B200/D200 noetig -
090100*            MetricCalculator legt RBC-METRICS-TABLE immer mit genau
090200*            5 Zeilen an, unabhaengig davon, wie viele IST/Prognose-
090300*            Paare tatsaechlich vorlagen (fehlende gehen als Nullwert
090400*            in die Berechnung ein, siehe RBCMET0M).
090500         PERFORM D300-SCHREIBE-MET-ZEILE
090600             VARYING RBC-MET-IDX FROM 1 BY 1 UNTIL RBC-MET-IDX > 5
090700         PERFORM F900-CLOSE-OUT
090800     END-IF
090900     .
091000 B300-99.
091100     EXIT.
091200
091300******************************************************************
091400* D300 - eine Zeile der metrics-Datei formatieren und schreiben.
091500******************************************************************
091600 D300-SCHREIBE-MET-ZEILE SECTION.
091700 D300-00.
091800*            RBC-MET-IDX 1 bis 5 entspricht Vorlauftag 1 bis 5; die
091900*            Zeile traegt die vier Kennzahlen fuer genau diesen
092000*            Vorlauftag.
092100     MOVE RBC-MET-R-MAE (RBC-MET-IDX) TO W-DEZ-WERT
092200     PERFORM E100-FORMAT-DEZIMAL
092300     MOVE W-CSV-ZAHL TO W-CSV-ZAHL-1
092400     MOVE RBC-MET-R-RMSE (RBC-MET-IDX) TO W-DEZ-WERT
092500     PERFORM E100-FORMAT-DEZIMAL
092600     MOVE W-CSV-ZAHL TO W-CSV-ZAHL-2
092700     MOVE RBC-MET-R-MEDAE (RBC-MET-IDX) TO W-DEZ-WERT
092800     PERFORM E100-FORMAT-DEZIMAL
092900     MOVE W-CSV-ZAHL TO W-CSV-ZAHL-3
093000     MOVE RBC-MET-R-MASE (RBC-MET-IDX) TO W-DEZ-WERT
093100     PERFORM E100-FORMAT-DEZIMAL
093200     MOVE W-CSV-ZAHL TO W-CSV-ZAHL-4
093300
093400*            Ausgabezeile im Format mae,rmse,medae,mase
093500     MOVE SPACES TO W-ZEILE
093600     STRING W-CSV-ZAHL-1 DELIMITED BY SPACE
093700            ","          DELIMITED BY SIZE
093800            W-CSV-ZAHL-2 DELIMITED BY SPACE
093900            ","          DELIMITED BY SIZE
094000            W-CSV-ZAHL-3 DELIMITED BY SPACE
094100            ","          DELIMITED BY SIZE
094200            W-CSV-ZAHL-4 DELIMITED BY SPACE
094300       INTO W-ZEILE
094400     WRITE WEA-OUT-LINE FROM W-ZEILE
094500     .
094600 D300-99.
094700     EXIT.
094800
094900******************************************************************
095000* E100 - W-DEZ-WERT (S9(10)V9(04)) nach W-CSV-ZAHL (Text, ohne
095100* fuehrende Leerstellen/Nullen) wandeln.
095200******************************************************************
095300*            Warum eine eigene Routine statt einfachem MOVE auf ein
095400*            ediertes Feld: der CSV-Ausgabe soll keine fuehrende
095500*            Leerstelle vorangehen (das wuerde nachgelagerte
095600*            Auswerteprogramme beim Spalten-Split stoeren), daher
095700*            wird hier explizit links-buendig ohne Fuellzeichen
095800*            aufgebaut statt PIC ZZZ9.9999 zu verwenden.
095900 E100-FORMAT-DEZIMAL SECTION.
096000 E100-00.
096100     MOVE SPACES TO W-CSV-ZAHL
096200*            negative Werte: Betrag getrennt bilden, das Vorzeichen
096300*            wird erst beim STRING unten wieder vorangestellt -
096400*            COMPUTE auf ein vorzeichenloses Ganzzahlfeld waere
096500*            sonst nicht eindeutig.
096600     IF W-DEZ-WERT < ZERO
096700         COMPUTE C9-DEZ-INT  = W-DEZ-WERT * -1
096800         COMPUTE C9-DEZ-FRAC = (C9-DEZ-INT + W-DEZ-WERT) * 10000
096900     ELSE
097000         MOVE W-DEZ-WERT TO C9-DEZ-INT
097100         COMPUTE C9-DEZ-FRAC = (W-DEZ-WERT - C9-DEZ-INT) * 10000
097200     END-IF
097300     MOVE C9-DEZ-INT TO D-INT-ED
097400     PERFORM E110-LINKSBUENDIG
097500
097600*            Vorzeichen, Ganzzahlanteil (ohne Fuehrungsnullen) und
097700*            Nachkommaanteil zu einem Text zusammensetzen; der
097800*            Nachkommaanteil (C9-DEZ-FRAC) wird ueber die
097900*            numerische DELIMITED-BY-SIZE-Wandlung automatisch auf
098000*            4 Stellen mit Fuehrungsnullen dargestellt.
098100     IF W-DEZ-WERT < ZERO
098200         STRING "-" DELIMITED BY SIZE
098300                W-INT-GETRIMMT(1:C4-LEN) DELIMITED BY SIZE
098400                "."       DELIMITED BY SIZE
098500                C9-DEZ-FRAC DELIMITED BY SIZE
098600           INTO W-CSV-ZAHL
098700     ELSE
098800         STRING W-INT-GETRIMMT(1:C4-LEN) DELIMITED BY SIZE
098900                "."       DELIMITED BY SIZE
099000                C9-DEZ-FRAC DELIMITED BY SIZE
099100           INTO W-CSV-ZAHL
099200     END-IF
099300     .
099400 E100-99.
099500     EXIT.
099600
099700******************************************************************
099800* E110 - fuehrende Leerstellen von D-INT-ED (PIC ZZZZ9) entfernen.
099900* D-INT-ED zeigt fuer den Wert Null immer mind. eine Ziffer.
100000******************************************************************
100100*            C4-PTR laeuft ueber die 5 Stellen von D-INT-ED, bis die
100200*            erste Nicht-Leerstelle gefunden ist; C4-LEN ergibt sich
100300*            daraus als Restlaenge - so wird die Ausgabe ohne
100400*            Fuehrungsnullen und ohne fuehrende Leerstellen erzeugt.
100500 E110-LINKSBUENDIG SECTION.
100600 E110-00.
100700     MOVE 1 TO C4-PTR
100800     PERFORM E115-SUCHE-ERSTE-ZIFFER
100900         VARYING C4-PTR FROM 1 BY 1
101000         UNTIL C4-PTR > 5 OR D-INT-ED(C4-PTR:1) NOT = SPACE
101100*            C4-PTR steht nach der Schleife auf der ersten Ziffer
101200*            (oder auf 6, falls D-INT-ED komplett leer waere - kommt
101300*            praktisch nicht vor, da ZZZZ9 fuer Null "0" zeigt).
101400     COMPUTE C4-LEN = 6 - C4-PTR
101500*            Ergebnis in W-INT-GETRIMMT, linksbuendig ohne
101600*            Fuehrungsleerstellen - wird von E100 mit (1:C4-LEN)
101700*            referenziert, damit auch die Laenge stimmt.
101800     MOVE D-INT-ED(C4-PTR:C4-LEN) TO W-INT-GETRIMMT
101900     .
102000 E110-99.
102100     EXIT.
102200
102300******************************************************************
102400* E115 - Hilfsschleife, keine eigene Logik (Suchbedingung steht
102500* bereits in der PERFORM VARYING-Klausel von E110).
102600******************************************************************
102700*            gehalten als eigene Section (statt die Bedingung direkt
102800*            in E110 zu pruefen), weil PERFORM VARYING syntaktisch
102900*            einen auszufuehrenden Rumpf verlangt, selbst wenn dieser
103000*            - wie hier - leer bleibt.
103100 E115-SUCHE-ERSTE-ZIFFER SECTION.
103200 E115-00.
103300     CONTINUE
103400     .
103500 E115-99.
103600     EXIT.
103700
103800******************************************************************
103900* F100/F200 - Dateien oeffnen und schliessen
104000******************************************************************
104100*            Je ein eigenes OPEN/CLOSE-Paar fuer Ein- und Ausgabe,
104200*            weil im Verlauf eines Nachtlaufs pro Stadt und Groesse
104300*            jeweils ein neues Dateiname/-Handle noetig ist - kein
104400*            REWIND/Wiederverwendung derselben FD ueber mehrere
104500*            Staedte hinweg.
104600 F100-OPEN-IN SECTION.
104700 F100-00.
104800*            WS-DYN-IN-NAME wurde vom Aufrufer (B100/B110) bereits
104900*            gefuellt; ein Fehlschlag (Datei fehlt) wird nicht hier,
105000*            sondern ueber FILE-STATUS beim Aufrufer ausgewertet.
105100     OPEN INPUT WEA-CSV-FILE-IN
105200     .
105300 F100-99.
105400     EXIT.
105500
105600 F200-OPEN-OUT SECTION.
105700 F200-00.
105800*            analog F100, jedoch fuer die Ausgabedatei (WS-DYN-
105900*            OUT-NAME); OPEN OUTPUT legt eine evtl. vorhandene
106000*            gleichnamige Datei aus dem Vortag neu an.
106100     OPEN OUTPUT WEA-CSV-FILE-OUT
106200     .
106300 F200-99.
106400     EXIT.
106500
106600*            kein FILE-STATUS-Test nach dem CLOSE - ein Fehlschlag
106700*            beim Schliessen einer bereits vollstaendig gelesenen
106800*            Datei wuerde am Ergebnis (RBC-ACT-/RBC-FCT-ROW-COUNT
106900*            sind zu diesem Zeitpunkt schon fertig gefuellt) nichts
107000*            mehr aendern.
107100 F900-CLOSE-IN SECTION.
107200 F900-00.
107300     CLOSE WEA-CSV-FILE-IN
107400     .
107500 F900-99.
107600     EXIT.
107700
107800*            eigener Paragraphenname (F900-CLOSE-OUT-00/-99 statt
107900*            F900-00/-99), da beide Sections sonst denselben internen
108000*            Bezeichner haetten - COBOL erlaubt keine doppelten
108100*            Paragraphennamen innerhalb desselben Programms.
108200 F900-CLOSE-OUT SECTION.
108300 F900-CLOSE-OUT-00.
108400     CLOSE WEA-CSV-FILE-OUT
108500     .
108600 F900-CLOSE-OUT-99.
108700     EXIT.
